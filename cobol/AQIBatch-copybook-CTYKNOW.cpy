000010******************************************************************
000020* AQ-KNOWN-CITY-LIST
000030*   FIXED TABLE OF INDIAN CITY NAMES USED BY CTYASSGN WHEN A
000040*   STATION RECORD ARRIVES WITH NO USABLE LOCALITY.  THE STATION
000050*   NAME IS SCANNED WORD-BY-WORD AGAINST THIS LIST, FIRST ENTRY
000060*   THAT MATCHES WINS - KEEP THE ORDER, DO NOT ALPHABETIZE.
000070*   ADD NEW CITIES AT THE BOTTOM OF THE LIST ONLY.
000080*
000090*   05/20/94  DPK  INITIAL LIST, ALL UPPERCASE
000100*   04/18/05  TMS  TICKET AQ-1252 - RECAST EVERY ENTRY TO MIXED
000110*                  CASE ("Delhi" NOT "DELHI") SO THE CITY NAME
000120*                  MOVED TO LK-CITY ON A NAME-SCAN MATCH READS
000130*                  THE SAME AS ONE COPIED STRAIGHT FROM LOCALITY.
000140*                  CTYASSGN NOW UPPERCASES ITS OWN WORKING COPY
000150*                  FOR THE SCAN COMPARE - THIS TABLE'S VALUES ARE
000160*                  UNTOUCHED BY THAT.
000170******************************************************************
000180 01  WS-KNOWN-CITY-VALUES.
000190     05 FILLER            PIC X(20) VALUE "Delhi".
000200     05 FILLER            PIC X(20) VALUE "Mumbai".
000210     05 FILLER            PIC X(20) VALUE "Kolkata".
000220     05 FILLER            PIC X(20) VALUE "Chennai".
000230     05 FILLER            PIC X(20) VALUE "Bengaluru".
000240     05 FILLER            PIC X(20) VALUE "Bangalore".
000250     05 FILLER            PIC X(20) VALUE "Hyderabad".
000260     05 FILLER            PIC X(20) VALUE "Pune".
000270     05 FILLER            PIC X(20) VALUE "Ahmedabad".
000280     05 FILLER            PIC X(20) VALUE "Jaipur".
000290     05 FILLER            PIC X(20) VALUE "Lucknow".
000300     05 FILLER            PIC X(20) VALUE "Kanpur".
000310     05 FILLER            PIC X(20) VALUE "Nagpur".
000320     05 FILLER            PIC X(20) VALUE "Patna".
000330     05 FILLER            PIC X(20) VALUE "Indore".
000340     05 FILLER            PIC X(20) VALUE "Bhopal".
000350     05 FILLER            PIC X(20) VALUE "Ludhiana".
000360     05 FILLER            PIC X(20) VALUE "Agra".
000370     05 FILLER            PIC X(20) VALUE "Varanasi".
000380     05 FILLER            PIC X(20) VALUE "Nashik".
000390     05 FILLER            PIC X(20) VALUE "Faridabad".
000400     05 FILLER            PIC X(20) VALUE "Ghaziabad".
000410     05 FILLER            PIC X(20) VALUE "Noida".
000420     05 FILLER            PIC X(20) VALUE "Gurgaon".
000430     05 FILLER            PIC X(20) VALUE "Gurugram".
000440     05 FILLER            PIC X(20) VALUE "Rajkot".
000450     05 FILLER            PIC X(20) VALUE "Vadodara".
000460     05 FILLER            PIC X(20) VALUE "Surat".
000470     05 FILLER            PIC X(20) VALUE "Visakhapatnam".
000480     05 FILLER            PIC X(20) VALUE "Vizag".
000490     05 FILLER            PIC X(20) VALUE "Coimbatore".
000500     05 FILLER            PIC X(20) VALUE "Madurai".
000510     05 FILLER            PIC X(20) VALUE "Chandigarh".
000520     05 FILLER            PIC X(20) VALUE "Thiruvananthapuram".
000530     05 FILLER            PIC X(20) VALUE "Kochi".
000540     05 FILLER            PIC X(20) VALUE "Bhubaneswar".
000550     05 FILLER            PIC X(20) VALUE "Ranchi".
000560     05 FILLER            PIC X(20) VALUE "Raipur".
000570     05 FILLER            PIC X(20) VALUE "Jodhpur".
000580     05 FILLER            PIC X(20) VALUE "Amritsar".
000590     05 FILLER            PIC X(20) VALUE "Jalandhar".
000600     05 FILLER            PIC X(20) VALUE "Guwahati".
000610     05 FILLER            PIC X(20) VALUE "Dehradun".
000620     05 FILLER            PIC X(20) VALUE "Jammu".
000630     05 FILLER            PIC X(20) VALUE "Srinagar".
000640     05 FILLER            PIC X(20) VALUE "Shimla".
000650     05 FILLER            PIC X(20) VALUE "Mangalore".
000660     05 FILLER            PIC X(20) VALUE "Mysore".
000670     05 FILLER            PIC X(20) VALUE "Mysuru".
000680     05 FILLER            PIC X(20) VALUE "Thane".
000690     05 FILLER            PIC X(20) VALUE "Navi Mumbai".
000700     05 FILLER            PIC X(20) VALUE "Durgapur".
000710     05 FILLER            PIC X(20) VALUE "Siliguri".
000720     05 FILLER            PIC X(20) VALUE "Tiruchirappalli".
000730     05 FILLER            PIC X(20) VALUE "Salem".
000740     05 FILLER            PIC X(20) VALUE "Hubli".
000750     05 FILLER            PIC X(20) VALUE "Belgaum".
000760     05 FILLER            PIC X(20) VALUE "Guntur".
000770     05 FILLER            PIC X(20) VALUE "Vijayawada".
000780     05 FILLER            PIC X(20) VALUE "Warangal".
000790     05 FILLER            PIC X(20) VALUE "Aurangabad".
000800     05 FILLER            PIC X(20) VALUE "Solapur".
000810     05 FILLER            PIC X(20) VALUE "Jabalpur".
000820     05 FILLER            PIC X(20) VALUE "Gwalior".
000830     05 FILLER            PIC X(20) VALUE "Meerut".
000840     05 FILLER            PIC X(20) VALUE "Aligarh".
000850     05 FILLER            PIC X(20) VALUE "Bareilly".
000860     05 FILLER            PIC X(20) VALUE "Moradabad".
000870     05 FILLER            PIC X(20) VALUE "Saharanpur".
000880     05 FILLER            PIC X(20) VALUE "Gorakhpur".
000890     05 FILLER            PIC X(20) VALUE "Bikaner".
000900     05 FILLER            PIC X(20) VALUE "Udaipur".
000910     05 FILLER            PIC X(20) VALUE "Kota".
000920     05 FILLER            PIC X(20) VALUE "Ajmer".
000930     05 FILLER            PIC X(20) VALUE "Bhilwara".
000940     05 FILLER            PIC X(20) VALUE "Alwar".
000950     05 FILLER            PIC X(20) VALUE "Howrah".
000960     05 FILLER            PIC X(20) VALUE "Asansol".
000970     05 FILLER            PIC X(20) VALUE "Bokaro".
000980     05 FILLER            PIC X(20) VALUE "Jamshedpur".
000990     05 FILLER            PIC X(20) VALUE "Dhanbad".
001000     05 FILLER            PIC X(20) VALUE "Cuttack".
001010
001020 01  WS-KNOWN-CITY-TABLE REDEFINES WS-KNOWN-CITY-VALUES.
001030     05 KC-ENTRY OCCURS 82 TIMES
001040                 INDEXED BY KC-IDX.
001050        10 KC-CITY-NAME     PIC X(20).
001060
001070 01  WS-KNOWN-CITY-COUNT     PIC 9(3) COMP VALUE 82.
