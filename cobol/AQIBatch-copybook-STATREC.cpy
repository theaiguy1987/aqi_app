000010******************************************************************
000020* AQ-STATION-RECORD
000030*   ONE MONITORING STATION AS CARRIED IN THE STATIONS CATALOG
000040*   FILE.  FIXED 300-BYTE LINE SEQUENTIAL, UNSORTED.
000050*
000060*   88-870613  RSAY  INITIAL LAYOUT
000070*   94-091108  DPK   SPLIT DATETIME-LAST OUT SO CTYLIST CAN TEST
000080*                    THE YEAR WITHOUT A REFERENCE MODIFY
000090******************************************************************
000100 01  WS-STATION-RECORD.
000110     05  SR-STATION-ID           PIC 9(9).
000120     05  SR-STATION-NAME         PIC X(60).
000130     05  SR-LOCALITY             PIC X(30).
000140     05  SR-LATITUDE             PIC S9(3)V9(4)
000150                                 SIGN IS TRAILING SEPARATE.
000160     05  SR-LONGITUDE            PIC S9(3)V9(4)
000170                                 SIGN IS TRAILING SEPARATE.
000180     05  SR-PROVIDER             PIC X(20).
000190     05  SR-OWNER                PIC X(20).
000200     05  SR-SENSOR-COUNT         PIC 9(2).
000210     05  SR-SENSOR-NAMES OCCURS 10 TIMES
000220                 INDEXED BY SR-SENS-IDX.
000230         10  SR-SENSOR-NAME      PIC X(10).
000240     05  SR-DATETIME-LAST        PIC X(19).
000250     05  FILLER                  PIC X(24).
000260
000270 01  WS-DATETIME-LAST-PARTS REDEFINES SR-DATETIME-LAST.
000280     05  DT-YEAR                 PIC X(4).
000290     05  DT-DASH-1               PIC X(1).
000300     05  DT-MONTH                PIC X(2).
000310     05  DT-DASH-2               PIC X(1).
000320     05  DT-DAY                  PIC X(2).
000330     05  DT-REST-OF-STAMP        PIC X(9).
000340
000350******************************************************************
000360* PHYSICAL RECORD FOR THE STATIONS FILE - 300 BYTES
000370******************************************************************
000380 01  FD-STATIONS-REC             PIC X(300).
000390
000400******************************************************************
000410* AQ-STATION-OUT
000420*   STATION-RECORD PLUS THE CITY AND ACTIVE-FLAG DERIVED BY
000430*   CTYASSGN - WORKING STORAGE ONLY, USED TO BUILD THE CITYLIST
000440*   DETAIL LINE AND TO SORT THE PER-CITY TABLE.
000450******************************************************************
000460 01  WS-STATION-OUT.
000470     05  SO-STATION-RECORD.
000480         10  SO-STATION-ID       PIC 9(9).
000490         10  SO-STATION-NAME     PIC X(60).
000500         10  SO-LOCALITY         PIC X(30).
000510         10  SO-LATITUDE         PIC S9(3)V9(4)
000520                                 SIGN IS TRAILING SEPARATE.
000530         10  SO-LONGITUDE        PIC S9(3)V9(4)
000540                                 SIGN IS TRAILING SEPARATE.
000550         10  SO-PROVIDER         PIC X(20).
000560         10  SO-OWNER            PIC X(20).
000570         10  SO-SENSOR-COUNT     PIC 9(2).
000580         10  SO-SENSOR-NAMES OCCURS 10 TIMES
000590                 INDEXED BY SO-SENS-IDX.
000600             15  SO-SENSOR-NAME  PIC X(10).
000610         10  SO-DATETIME-LAST    PIC X(19).
000620     05  SO-CITY                 PIC X(20).
000630     05  SO-ACTIVE-FLAG          PIC X(1).
000640         88  SO-IS-ACTIVE            VALUE "Y".
000650         88  SO-IS-INACTIVE          VALUE "N".
000660     05  FILLER                  PIC X(9).
