000010******************************************************************
000020* AQ-POLLUTANT-READING
000030*   ONE OBSERVATION - UP TO SIX POLLUTANT SLOTS IN FIXED ORDER
000040*   PM25, PM10, CO, NO2, SO2, O3.  BUILT BY MEASNORM, CONSUMED
000050*   BY AQICALC.  FILE FORM IS FIXED 70-BYTE LINE SEQUENTIAL.
000060*
000070*   88-870613  RSAY  INITIAL LAYOUT FOR THE POLLUTIN FILE
000080*   93-021597  DPK   ADDED PR-DISPLAY-CODE REDEFINES FOR THE
000090*                    AQICALC CATEGORY-MESSAGE PRINT LINE
000100******************************************************************
000110 01  WS-POLLUTANT-READING.
000120     05  PR-LOCATION-ID          PIC 9(4).
000130     05  PR-POLLUTANT-SLOT OCCURS 6 TIMES
000140                 INDEXED BY PR-IDX.
000150         10  PR-PRESENT-FLAG     PIC X(1).
000160             88  PR-VALUE-PRESENT     VALUE "Y".
000170             88  PR-VALUE-ABSENT      VALUE "N", " ".
000180         10  PR-CONCENTRATION    PIC S9(5)V9(4)
000190                                 SIGN IS TRAILING SEPARATE.
000200
000210 01  WS-POLLUTANT-SLOT-CODES.
000220     05  FILLER                  PIC X(5) VALUE "PM25 ".
000230     05  FILLER                  PIC X(5) VALUE "PM10 ".
000240     05  FILLER                  PIC X(5) VALUE "CO   ".
000250     05  FILLER                  PIC X(5) VALUE "NO2  ".
000260     05  FILLER                  PIC X(5) VALUE "SO2  ".
000270     05  FILLER                  PIC X(5) VALUE "O3   ".
000280
000290 01  WS-POLLUTANT-CODE-TABLE REDEFINES WS-POLLUTANT-SLOT-CODES.
000300     05  PC-ENTRY OCCURS 6 TIMES INDEXED BY PC-IDX.
000310         10  PC-POLLUTANT-CODE   PIC X(5).
000320
000330 01  WS-POLLUTANT-DISPLAY-NAMES.
000340     05  FILLER                  PIC X(5) VALUE "PM2.5".
000350     05  FILLER                  PIC X(5) VALUE "PM10 ".
000360     05  FILLER                  PIC X(5) VALUE "CO   ".
000370     05  FILLER                  PIC X(5) VALUE "NO2  ".
000380     05  FILLER                  PIC X(5) VALUE "SO2  ".
000390     05  FILLER                  PIC X(5) VALUE "O3   ".
000400
000410 01  WS-POLLUTANT-DISPLAY-TABLE REDEFINES
000420                                 WS-POLLUTANT-DISPLAY-NAMES.
000430     05  PD-ENTRY OCCURS 6 TIMES INDEXED BY PD-IDX.
000440         10  PD-DISPLAY-CODE     PIC X(5).
000450
000460******************************************************************
000470* PHYSICAL RECORD FOR THE POLLUTIN FILE - 70 BYTES
000480******************************************************************
000490 01  FD-POLLUTIN-REC.
000500     05  FDP-LOCATION-ID         PIC 9(4).
000510     05  FDP-SLOT OCCURS 6 TIMES.
000520         10  FDP-PRESENT-FLAG    PIC X(1).
000530         10  FDP-CONCENTRATION   PIC S9(5)V9(4)
000540                                 SIGN IS TRAILING SEPARATE.
