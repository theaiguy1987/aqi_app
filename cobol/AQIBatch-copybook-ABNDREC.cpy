000010******************************************************************
000020* AQ-ABEND-REC
000030*   HOUSE DUMP LINE - WRITTEN TO SYSOUT WHEN A PROGRAM DETECTS
000040*   AN OUT-OF-BALANCE OR OTHER FATAL CONDITION, THEN FOLLOWED
000050*   BY A FORCED DIVIDE-BY-ZERO SO THE STEP ABENDS WITH A
000060*   TRACEABLE 0C7 RATHER THAN A CLEAN RETURN-CODE.
000070*
000080*   04/12/94   DPK   INITIAL LAYOUT - SAME HOUSE DUMP-LINE FORMAT
000090*                    USED ON EVERY BATCH JOB IN THIS SHOP
000100******************************************************************
000110 01  ABEND-REC.
000120     05  FILLER                  PIC X(3)  VALUE "***".
000130     05  PARA-NAME               PIC X(32).
000140     05  FILLER                  PIC X(1)  VALUE SPACE.
000150     05  ABEND-REASON            PIC X(50).
000160     05  FILLER                  PIC X(1)  VALUE SPACE.
000170     05  EXPECTED-VAL            PIC S9(9).
000180     05  FILLER                  PIC X(1)  VALUE SPACE.
000190     05  ACTUAL-VAL              PIC S9(9).
000200     05  FILLER                  PIC X(24) VALUE SPACES.
000210
000220 01  ABEND-REC-ALPHA REDEFINES ABEND-REC.
000230     05  ABEND-REC-TEXT          PIC X(130).
000240
000250 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
000260 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
