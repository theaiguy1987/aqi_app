000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  CTYSUMM.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 06/10/94.
000070 DATE-COMPILED. 06/10/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          STATION-CATALOG CITY-SUMMARY PASS.  READS THE
000140*          STATIONS CATALOG SEQUENTIALLY (UNSORTED), CALLS
000150*          CTYASSGN ONCE PER RECORD TO GET THE ASSIGNED CITY,
000160*          THEN ACCUMULATES A STATION COUNT PER CITY IN A
000170*          WORKING-STORAGE TABLE BUILT ON THE FLY (NOT A FIXED
000180*          LIST - THE CATALOG DECIDES WHAT CITIES SHOW UP).
000190*          WRITES THE CITYSUMM REPORT SORTED ALPHABETICALLY,
000200*          "OTHER" FORCED TO THE BOTTOM REGARDLESS OF WHERE IT
000210*          WOULD FALL ALPHABETICALLY, WITH A GRAND-TOTAL LINE.
000220*
000230*          CHANGE LOG
000240*          ----------
000250*   06/10/94  DPK  ORIGINAL
000260*   06/22/94  DPK  WIDENED WS-CITY-TABLE TO 100 ROWS - A DAY-ONE
000270*                  LOAD RAN OUT OF ROWS AT 60 AND ABENDED
000280*   11/10/94  RSAY REVIEWED SORT ROUTINE - INSERTION SORT IS FINE
000290*                  AT THIS ROW COUNT, NO NEED FOR A SORT VERB
000300*   01/19/99  DPK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000310*   04/02/01  TMS  TICKET AQ-0811 - "OTHER" WAS SORTING TO THE
000320*                  TOP BECAUSE "O" COLLATES BEFORE MANY REAL
000330*                  CITY NAMES.  ADDED THE FORCE-TO-BOTTOM RULE
000340*                  IN 500-SORT-AND-PRINT.
000350******************************************************************
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS NEXT-PAGE.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT SYSOUT
000460     ASSIGN TO UT-S-SYSOUT
000470       ORGANIZATION IS SEQUENTIAL.
000480
000490     SELECT STATIONS-FILE
000500     ASSIGN TO UT-S-STATIONS
000510       ACCESS MODE IS SEQUENTIAL
000520       FILE STATUS IS IFCODE.
000530
000540     SELECT CITYSUMM-FILE
000550     ASSIGN TO UT-S-CITYSUMM
000560       ACCESS MODE IS SEQUENTIAL
000570       FILE STATUS IS OFCODE.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  SYSOUT
000620     RECORDING MODE IS F
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 130 CHARACTERS
000650     BLOCK CONTAINS 0 RECORDS
000660     DATA RECORD IS SYSOUT-REC.
000670 01  SYSOUT-REC  PIC X(130).
000680
000690****** UNSORTED STATION CATALOG - ONE STATION PER LINE
000700 FD  STATIONS-FILE
000710     RECORDING MODE IS F
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 300 CHARACTERS
000740     BLOCK CONTAINS 0 RECORDS
000750     DATA RECORD IS FD-STATIONS-REC.
000760 COPY STATREC.
000770
000780****** ONE LINE PER CITY, ALPHABETICAL, OTHER LAST, PLUS A
000790****** GRAND-TOTAL TRAILER LINE
000800 FD  CITYSUMM-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 80 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS FD-CITYSUMM-REC.
000860 01  FD-CITYSUMM-REC             PIC X(80).
000870
000880 WORKING-STORAGE SECTION.
000890 01  FILE-STATUS-CODES.
000900     05  IFCODE                  PIC X(2).
000910         88 CODE-READ     VALUE SPACES.
000920         88 NO-MORE-DATA  VALUE "10".
000930     05  OFCODE                  PIC X(2).
000940         88 CODE-WRITE    VALUE SPACES.
000950     05  FILLER                  PIC X(1).
000960
000970 01  WS-CITY-TABLE-VALUES.
000980     05  WS-CITY-ROW OCCURS 100 TIMES
000990                 INDEXED BY CT-IDX, CT-IDX2.
001000         10  CT-NAME             PIC X(20) VALUE SPACES.
001010         10  CT-COUNT            PIC 9(4) COMP VALUE ZERO.
001020
001030 01  WS-CITY-TABLE-ALPHA REDEFINES WS-CITY-TABLE-VALUES.
001040     05  FILLER                  PIC X(2200).
001050
001060 01  WS-HEADER-LINE.
001070     05  FILLER                  PIC X(20) VALUE "CITY".
001080     05  FILLER                  PIC X(10) VALUE "STATIONS".
001090     05  FILLER                  PIC X(50) VALUE SPACES.
001100
001110 01  WS-HEADER-LINE-ALPHA REDEFINES WS-HEADER-LINE.
001120     05  FILLER                  PIC X(80).
001130
001140 01  WS-DETAIL-LINE.
001150     05  DL-CITY-NAME            PIC X(20).
001160     05  FILLER                  PIC X(4) VALUE SPACES.
001170     05  DL-STATION-COUNT        PIC ZZZ,ZZ9.
001180     05  FILLER                  PIC X(50) VALUE SPACES.
001190
001200 01  WS-TOTAL-LINE.
001210     05  FILLER                  PIC X(20) VALUE "TOTAL STATIONS".
001220     05  FILLER                  PIC X(4) VALUE SPACES.
001230     05  TL-GRAND-TOTAL          PIC ZZZ,ZZ9.
001240     05  FILLER                  PIC X(50) VALUE SPACES.
001250
001260 01  WS-SORT-WORK.
001270     05  WS-HOLD-ROW.
001280         10  WS-HOLD-NAME        PIC X(20).
001290         10  WS-HOLD-COUNT       PIC 9(4) COMP.
001300     05  WS-CITY-COUNT           PIC 9(3) COMP VALUE ZERO.
001310     05  WS-GRAND-TOTAL          PIC 9(6) COMP VALUE ZERO.
001320     05  WS-SWAP-SW              PIC X(1).
001330         88  WS-ROW-SWAPPED          VALUE "Y".
001340     05  FILLER                  PIC X(1).
001350
001360 01  WS-CALL-FIELDS.
001370     05  WS-CALL-LOCALITY        PIC X(30).
001380     05  WS-CALL-STATION-NAME    PIC X(60).
001390     05  WS-CALL-CITY            PIC X(20).
001400     05  FILLER                  PIC X(1).
001410
001420 01  WS-CALL-FIELDS-ALPHA REDEFINES WS-CALL-FIELDS.
001430     05  FILLER                  PIC X(111).
001440
001450 77  MORE-STATIONS-SW            PIC X(1) VALUE SPACE.
001460     88 NO-MORE-STATION-RECS         VALUE 'N'.
001470
001480 COPY ABNDREC.
001490
001500 PROCEDURE DIVISION.
001510     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001520     PERFORM 100-MAINLINE THRU 100-EXIT
001530             UNTIL NO-MORE-STATION-RECS.
001540     PERFORM 500-SORT-AND-PRINT THRU 500-EXIT.
001550     PERFORM 900-CLEANUP THRU 900-EXIT.
001560     MOVE ZERO TO RETURN-CODE.
001570     GOBACK.
001580
001590 000-HOUSEKEEPING.
001600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001610     DISPLAY "******** BEGIN JOB CTYSUMM ********".
001620     OPEN INPUT STATIONS-FILE.
001630     OPEN OUTPUT CITYSUMM-FILE, SYSOUT.
001640
001650     READ STATIONS-FILE INTO WS-STATION-RECORD
001660         AT END
001670         MOVE 'N' TO MORE-STATIONS-SW
001680     END-READ.
001690 000-EXIT.
001700     EXIT.
001710
001720 100-MAINLINE.
001730     MOVE "100-MAINLINE" TO PARA-NAME.
001740     MOVE SR-LOCALITY     TO WS-CALL-LOCALITY.
001750     MOVE SR-STATION-NAME TO WS-CALL-STATION-NAME.
001760     CALL 'CTYASSGN' USING WS-CALL-LOCALITY, WS-CALL-STATION-NAME,
001770                            WS-CALL-CITY.
001780
001790     PERFORM 200-BUMP-CITY-COUNT THRU 200-EXIT.
001800
001810     READ STATIONS-FILE INTO WS-STATION-RECORD
001820         AT END
001830         MOVE 'N' TO MORE-STATIONS-SW
001840     END-READ.
001850 100-EXIT.
001860     EXIT.
001870
001880 200-BUMP-CITY-COUNT.
001890     MOVE "200-BUMP-CITY-COUNT" TO PARA-NAME.
001900     SET CT-IDX TO 1.
001910     SEARCH WS-CITY-ROW
001920         AT END
001930             PERFORM 250-ADD-NEW-CITY THRU 250-EXIT
001940         WHEN CT-NAME (CT-IDX) = WS-CALL-CITY
001950             ADD +1 TO CT-COUNT (CT-IDX)
001960     END-SEARCH.
001970 200-EXIT.
001980     EXIT.
001990
002000 250-ADD-NEW-CITY.
002010     MOVE "250-ADD-NEW-CITY" TO PARA-NAME.
002020     IF WS-CITY-COUNT = 100
002030         MOVE "** CITY TABLE FULL - CATALOG HAS TOO MANY CITIES"
002040                                 TO ABEND-REASON
002050         GO TO 1000-ABEND-RTN.
002060
002070     ADD +1 TO WS-CITY-COUNT.
002080     SET CT-IDX TO WS-CITY-COUNT.
002090     MOVE WS-CALL-CITY TO CT-NAME (CT-IDX).
002100     MOVE 1 TO CT-COUNT (CT-IDX).
002110 250-EXIT.
002120     EXIT.
002130
002140 500-SORT-AND-PRINT.
002150     MOVE "500-SORT-AND-PRINT" TO PARA-NAME.
002160****** INSERTION SORT - ALPHABETICAL ASCENDING BY CITY NAME,
002170****** EXCEPT "OTHER" ALWAYS SORTS AS IF IT WERE HIGH-VALUES
002180     MOVE "Y" TO WS-SWAP-SW.
002190     PERFORM 520-ONE-BUBBLE-PASS THRU 520-EXIT
002200             UNTIL NOT WS-ROW-SWAPPED.
002210
002220     WRITE FD-CITYSUMM-REC FROM WS-HEADER-LINE-ALPHA.
002230
002240     PERFORM 510-WRITE-ONE-DETAIL THRU 510-EXIT
002250             VARYING CT-IDX FROM 1 BY 1
002260             UNTIL CT-IDX > WS-CITY-COUNT.
002270
002280     MOVE WS-GRAND-TOTAL TO TL-GRAND-TOTAL.
002290     WRITE FD-CITYSUMM-REC FROM WS-TOTAL-LINE.
002300 500-EXIT.
002310     EXIT.
002320
002330 510-WRITE-ONE-DETAIL.
002340     MOVE CT-NAME (CT-IDX)  TO DL-CITY-NAME.
002350     MOVE CT-COUNT (CT-IDX) TO DL-STATION-COUNT.
002360     ADD CT-COUNT (CT-IDX)  TO WS-GRAND-TOTAL.
002370     WRITE FD-CITYSUMM-REC FROM WS-DETAIL-LINE.
002380 510-EXIT.
002390     EXIT.
002400
002410 520-ONE-BUBBLE-PASS.
002420     MOVE "N" TO WS-SWAP-SW.
002430     PERFORM 525-COMPARE-AND-SWAP THRU 525-EXIT
002440             VARYING CT-IDX FROM 1 BY 1
002450             UNTIL CT-IDX > WS-CITY-COUNT - 1.
002460 520-EXIT.
002470     EXIT.
002480
002490 525-COMPARE-AND-SWAP.
002500     SET CT-IDX2 TO CT-IDX.
002510     SET CT-IDX2 UP BY 1.
002520     IF (CT-NAME (CT-IDX) = "Other"
002530             AND CT-NAME (CT-IDX2) NOT = "Other")
002540        OR (CT-NAME (CT-IDX) NOT = "Other"
002550             AND CT-NAME (CT-IDX2) NOT = "Other"
002560             AND CT-NAME (CT-IDX) > CT-NAME (CT-IDX2))
002570         MOVE CT-NAME (CT-IDX)  TO WS-HOLD-NAME
002580         MOVE CT-COUNT (CT-IDX) TO WS-HOLD-COUNT
002590         MOVE CT-NAME (CT-IDX2)  TO CT-NAME (CT-IDX)
002600         MOVE CT-COUNT (CT-IDX2) TO CT-COUNT (CT-IDX)
002610         MOVE WS-HOLD-NAME  TO CT-NAME (CT-IDX2)
002620         MOVE WS-HOLD-COUNT TO CT-COUNT (CT-IDX2)
002630         MOVE "Y" TO WS-SWAP-SW
002640     END-IF.
002650 525-EXIT.
002660     EXIT.
002670
002680 700-CLOSE-FILES.
002690     MOVE "700-CLOSE-FILES" TO PARA-NAME.
002700     CLOSE STATIONS-FILE, CITYSUMM-FILE, SYSOUT.
002710 700-EXIT.
002720     EXIT.
002730
002740 900-CLEANUP.
002750     MOVE "900-CLEANUP" TO PARA-NAME.
002760     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002770     DISPLAY "** CITIES ON CATALOG **".
002780     DISPLAY WS-CITY-COUNT.
002790     DISPLAY "** TOTAL STATIONS **".
002800     DISPLAY WS-GRAND-TOTAL.
002810     DISPLAY "******** NORMAL END OF JOB CTYSUMM ********".
002820 900-EXIT.
002830     EXIT.
002840
002850 1000-ABEND-RTN.
002860     WRITE SYSOUT-REC FROM ABEND-REC.
002870     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002880     DISPLAY "*** ABNORMAL END OF JOB-CTYSUMM ***" UPON CONSOLE.
002890     DIVIDE ZERO-VAL INTO ONE-VAL.
