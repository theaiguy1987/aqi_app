000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SUBADD.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 10/11/94.
000070 DATE-COMPILED. 10/11/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          ADDS ALERT-SUBSCRIPTION REQUESTS TO THE SUBSFILE
000140*          STORE.  SUBSFILE IS READ FIRST TO BUILD THE
000150*          DUPLICATE-CONTACT TABLE, THEN RE-OPENED FOR EXTEND
000160*          SO NEW RECORDS ARE APPENDED WITHOUT DISTURBING THE
000170*          EXISTING ONES.  ALL RECORDS ADDED IN ONE RUN SHARE
000180*          ONE SUB-ID BECAUSE THE ID IS THE RUN TIMESTAMP, NOT
000190*          A SEQUENCE NUMBER - THAT IS HOW THE SOURCE FEED
000200*          BUILDS IT AND WE DO NOT "FIX" IT HERE.
000210*
000220*          CHANGE LOG
000230*          ----------
000240*   10/11/94  DPK  ORIGINAL
000250*   10/19/94  DPK  DUPLICATE TABLE NOW ALSO PICKS UP RECORDS
000260*                  ADDED EARLIER IN THE SAME RUN - A TEST RUN
000270*                  WITH THE SAME CONTACT TWICE ON ONE ADDCARD
000280*                  FILE WAS ADDING BOTH
000290*   01/19/99  DPK  Y2K REVIEW - CA-YEAR IN SUBSREC IS ALREADY
000300*                  4 DIGITS, NO CHANGE
000310*   05/06/03  TMS  TICKET AQ-1160 - BLANK LATITUDE/LONGITUDE ON
000320*                  THE ADDCARD WERE BEING WRITTEN AS ZEROS.
000330*                  ADDED THE BLANK-TO-SPACES TEST IN
000340*                  300-BUILD-NEW-RECORD.
000350******************************************************************
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS NEXT-PAGE.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT SYSOUT
000460     ASSIGN TO UT-S-SYSOUT
000470       ORGANIZATION IS SEQUENTIAL.
000480
000490     SELECT CTLCARD-FILE
000500     ASSIGN TO UT-S-CTLCARD
000510       ACCESS MODE IS SEQUENTIAL
000520       FILE STATUS IS CFCODE.
000530
000540     SELECT ADDCARD-FILE
000550     ASSIGN TO UT-S-ADDCARD
000560       ACCESS MODE IS SEQUENTIAL
000570       FILE STATUS IS RFCODE.
000580
000590     SELECT SUBSFILE
000600     ASSIGN TO UT-S-SUBSFILE
000610       ACCESS MODE IS SEQUENTIAL
000620       FILE STATUS IS SFCODE.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  SYSOUT
000670     RECORDING MODE IS F
000680     LABEL RECORDS ARE STANDARD
000690     RECORD CONTAINS 130 CHARACTERS
000700     BLOCK CONTAINS 0 RECORDS
000710     DATA RECORD IS SYSOUT-REC.
000720 01  SYSOUT-REC  PIC X(130).
000730
000740****** ONE CARD - THE RUN TIMESTAMP EVERY ADD THIS RUN SHARES
000750 FD  CTLCARD-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 80 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS FD-CTLCARD-REC.
000810 01  FD-CTLCARD-REC.
000820     05  CC-RUN-TIMESTAMP         PIC X(14).
000830     05  FILLER                   PIC X(66).
000840
000850****** ONE LINE PER NEW SUBSCRIPTION REQUESTED THIS RUN
000860 FD  ADDCARD-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 120 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS FD-ADDCARD-REC.
000920 01  FD-ADDCARD-REC.
000930     05  AC-METHOD                PIC X(5).
000940     05  AC-CONTACT               PIC X(50).
000950     05  AC-LOCATION              PIC X(40).
000960     05  AC-LATITUDE              PIC X(9).
000970     05  AC-LONGITUDE             PIC X(9).
000980     05  FILLER                   PIC X(7).
000990
001000 01  FD-ADDCARD-REC-ALPHA REDEFINES FD-ADDCARD-REC.
001010     05  FILLER                   PIC X(120).
001020
001030****** THE SUBSCRIPTION STORE - READ ONCE FOR DUPLICATE CHECK,
001040****** THEN RE-OPENED EXTEND TO APPEND THE NEW RECORDS
001050 FD  SUBSFILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 180 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS FD-SUBSFILE-REC.
001110 COPY SUBSREC.
001120
001130 WORKING-STORAGE SECTION.
001140 01  FILE-STATUS-CODES.
001150     05  CFCODE                  PIC X(2).
001160         88 CODE-READ     VALUE SPACES.
001170         88 NO-MORE-CTLCARD  VALUE "10".
001180     05  RFCODE                  PIC X(2).
001190         88 CODE-READ2    VALUE SPACES.
001200         88 NO-MORE-ADDCARD  VALUE "10".
001210     05  SFCODE                  PIC X(2).
001220         88 CODE-READ3    VALUE SPACES.
001230         88 NO-MORE-SUBSFILE VALUE "10".
001240     05  FILLER                  PIC X(1).
001250
001260 01  WS-CONTACT-TABLE-VALUES.
001270     05  WS-CONTACT-ROW OCCURS 1000 TIMES
001280                 INDEXED BY SC-IDX.
001290         10  SC-CONTACT          PIC X(50).
001300
001310 01  WS-CONTACT-TABLE-ALPHA REDEFINES WS-CONTACT-TABLE-VALUES.
001320     05  FILLER                  PIC X(50000).
001330
001340 01  WS-WORK-COUNTERS.
001350     05  WS-CONTACT-COUNT        PIC 9(4) COMP VALUE ZERO.
001360     05  WS-REQUESTS-READ        PIC 9(4) COMP VALUE ZERO.
001370     05  WS-REQUESTS-ADDED       PIC 9(4) COMP VALUE ZERO.
001380     05  WS-REQUESTS-DUP         PIC 9(4) COMP VALUE ZERO.
001390     05  FILLER                  PIC X(1).
001400
001410 01  WS-WORK-COUNTERS-ALPHA REDEFINES WS-WORK-COUNTERS.
001420     05  FILLER                  PIC X(09).
001430
001440 01  WS-DUP-SW                   PIC X(1).
001450     88  WS-IS-DUPLICATE             VALUE "Y".
001460
001470 01  WS-TRAILER-LINE.
001480     05  FILLER                  PIC X(20) VALUE "SUBADD TRAILER --  ".
001490     05  FILLER                  PIC X(11) VALUE "READ      =".
001500     05  WS-TR-READ-O            PIC ZZZ9.
001510     05  FILLER                  PIC X(11) VALUE " ADDED    =".
001520     05  WS-TR-ADD-O             PIC ZZZ9.
001530     05  FILLER                  PIC X(11) VALUE " DUPLICATE=".
001540     05  WS-TR-DUP-O             PIC ZZZ9.
001550     05  FILLER                  PIC X(70) VALUE SPACES.
001560
001570 77  MORE-ADDCARD-SW             PIC X(1) VALUE SPACE.
001580     88 NO-MORE-ADDCARD-RECS         VALUE 'N'.
001590
001600 COPY ABNDREC.
001610
001620 PROCEDURE DIVISION.
001630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001640     PERFORM 100-MAINLINE THRU 100-EXIT
001650             UNTIL NO-MORE-ADDCARD-RECS.
001660     PERFORM 900-CLEANUP THRU 900-EXIT.
001670     MOVE ZERO TO RETURN-CODE.
001680     GOBACK.
001690
001700 000-HOUSEKEEPING.
001710     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001720     DISPLAY "******** BEGIN JOB SUBADD ********".
001730     OPEN INPUT CTLCARD-FILE.
001740
001750     READ CTLCARD-FILE
001760         AT END
001770             MOVE "** MISSING CONTROL CARD" TO ABEND-REASON
001780             GO TO 1000-ABEND-RTN
001790     END-READ.
001800     CLOSE CTLCARD-FILE.
001810
001820****** LOAD THE DUPLICATE-CONTACT TABLE FROM WHATEVER IS ALREADY
001830****** ON FILE BEFORE ANY NEW RECORDS ARE ADDED
001840     OPEN INPUT SUBSFILE.
001850     PERFORM 050-LOAD-CONTACT THRU 050-EXIT
001860         UNTIL NO-MORE-SUBSFILE.
001870     CLOSE SUBSFILE.
001880
001890     OPEN EXTEND SUBSFILE.
001900     OPEN INPUT ADDCARD-FILE.
001910     OPEN OUTPUT SYSOUT.
001920
001930     READ ADDCARD-FILE
001940         AT END
001950         MOVE 'N' TO MORE-ADDCARD-SW
001960     END-READ.
001970 000-EXIT.
001980     EXIT.
001990
002000 050-LOAD-CONTACT.
002010     READ SUBSFILE INTO WS-SUBSCRIPTION-RECORD
002020         AT END
002030             MOVE "10" TO SFCODE
002040         NOT AT END
002050             IF WS-CONTACT-COUNT = 1000
002060                 MOVE "** SUBSFILE DUPLICATE TABLE FULL AT 1000"
002070                                 TO ABEND-REASON
002080                 GO TO 1000-ABEND-RTN
002090             END-IF
002100             ADD +1 TO WS-CONTACT-COUNT
002110             SET SC-IDX TO WS-CONTACT-COUNT
002120             MOVE SB-CONTACT TO SC-CONTACT (SC-IDX)
002130     END-READ.
002140 050-EXIT.
002150     EXIT.
002160
002170 100-MAINLINE.
002180     MOVE "100-MAINLINE" TO PARA-NAME.
002190     ADD +1 TO WS-REQUESTS-READ.
002200     PERFORM 200-CHECK-DUPLICATE THRU 200-EXIT.
002210
002220     IF WS-IS-DUPLICATE
002230         ADD +1 TO WS-REQUESTS-DUP
002240     ELSE
002250         PERFORM 300-BUILD-NEW-RECORD THRU 300-EXIT
002260         PERFORM 350-APPEND-RECORD THRU 350-EXIT
002270         ADD +1 TO WS-REQUESTS-ADDED.
002280
002290     READ ADDCARD-FILE
002300         AT END
002310         MOVE 'N' TO MORE-ADDCARD-SW
002320     END-READ.
002330 100-EXIT.
002340     EXIT.
002350
002360****** DUPLICATE TEST IS EXACT, CASE-SENSITIVE EQUALITY ON CONTACT
002370****** AGAINST EVERY RECORD ON FILE, INCLUDING ONES ADDED EARLIER
002380****** IN THIS SAME RUN
002390 200-CHECK-DUPLICATE.
002400     MOVE "N" TO WS-DUP-SW.
002410     SET SC-IDX TO 1.
002420     SEARCH WS-CONTACT-ROW
002430         AT END
002440             CONTINUE
002450         WHEN SC-CONTACT (SC-IDX) = AC-CONTACT
002460             MOVE "Y" TO WS-DUP-SW
002470     END-SEARCH.
002480 200-EXIT.
002490     EXIT.
002500
002510****** BUILDS THE SUB_-PREFIXED TIMESTAMP ID AND FILLS IN THE
002520****** LOCATION/COORDINATE/STATUS DEFAULTS FOR A BLANK REQUEST
002530 300-BUILD-NEW-RECORD.
002540     MOVE "300-BUILD-NEW-RECORD" TO PARA-NAME.
002550     INITIALIZE WS-SUBSCRIPTION-RECORD.
002560     STRING "SUB_" DELIMITED BY SIZE
002570            CC-RUN-TIMESTAMP DELIMITED BY SIZE
002580            INTO SB-SUB-ID.
002590     MOVE AC-METHOD TO SB-METHOD.
002600     MOVE AC-CONTACT TO SB-CONTACT.
002610
002620     IF AC-LOCATION = SPACES
002630         MOVE "Unknown" TO SB-LOCATION
002640     ELSE
002650         MOVE AC-LOCATION TO SB-LOCATION.
002660
002670     IF AC-LATITUDE = SPACES
002680         MOVE SPACES TO SB-LATITUDE
002690     ELSE
002700         MOVE AC-LATITUDE TO SB-LATITUDE.
002710
002720     IF AC-LONGITUDE = SPACES
002730         MOVE SPACES TO SB-LONGITUDE
002740     ELSE
002750         MOVE AC-LONGITUDE TO SB-LONGITUDE.
002760
002770     MOVE CC-RUN-TIMESTAMP (1:4) TO CA-YEAR.
002780     MOVE "-" TO CA-DASH-1, CA-DASH-2.
002790     MOVE CC-RUN-TIMESTAMP (5:2) TO CA-MONTH.
002800     MOVE CC-RUN-TIMESTAMP (7:2) TO CA-DAY.
002810     STRING "T" DELIMITED BY SIZE
002820            CC-RUN-TIMESTAMP (9:2) DELIMITED BY SIZE
002830            ":" DELIMITED BY SIZE
002840            CC-RUN-TIMESTAMP (11:2) DELIMITED BY SIZE
002850            ":" DELIMITED BY SIZE
002860            CC-RUN-TIMESTAMP (13:2) DELIMITED BY SIZE
002870            INTO CA-REST-OF-STAMP.
002880
002890     MOVE "active  " TO SB-STATUS.
002900 300-EXIT.
002910     EXIT.
002920
002930 350-APPEND-RECORD.
002940     MOVE "350-APPEND-RECORD" TO PARA-NAME.
002950     WRITE FD-SUBSFILE-REC FROM WS-SUBSCRIPTION-RECORD.
002960
002970     IF WS-CONTACT-COUNT = 1000
002980         MOVE "** SUBSFILE DUPLICATE TABLE FULL AT 1000"
002990                                 TO ABEND-REASON
003000         GO TO 1000-ABEND-RTN.
003010     ADD +1 TO WS-CONTACT-COUNT.
003020     SET SC-IDX TO WS-CONTACT-COUNT.
003030     MOVE SB-CONTACT TO SC-CONTACT (SC-IDX).
003040 350-EXIT.
003050     EXIT.
003060
003070 700-CLOSE-FILES.
003080     MOVE "700-CLOSE-FILES" TO PARA-NAME.
003090     CLOSE ADDCARD-FILE, SUBSFILE, SYSOUT.
003100 700-EXIT.
003110     EXIT.
003120
003130 900-CLEANUP.
003140     MOVE "900-CLEANUP" TO PARA-NAME.
003150     MOVE WS-REQUESTS-READ  TO WS-TR-READ-O.
003160     MOVE WS-REQUESTS-ADDED TO WS-TR-ADD-O.
003170     MOVE WS-REQUESTS-DUP   TO WS-TR-DUP-O.
003180     WRITE SYSOUT-REC FROM WS-TRAILER-LINE.
003190
003200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003210
003220     DISPLAY "** REQUESTS READ **".
003230     DISPLAY WS-REQUESTS-READ.
003240     DISPLAY "** REQUESTS ADDED **".
003250     DISPLAY WS-REQUESTS-ADDED.
003260     DISPLAY "** REQUESTS DUPLICATE **".
003270     DISPLAY WS-REQUESTS-DUP.
003280     DISPLAY "******** NORMAL END OF JOB SUBADD ********".
003290 900-EXIT.
003300     EXIT.
003310
003320 1000-ABEND-RTN.
003330     WRITE SYSOUT-REC FROM ABEND-REC.
003340     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003350     DISPLAY "*** ABNORMAL END OF JOB-SUBADD ***" UPON CONSOLE.
003360     DIVIDE ZERO-VAL INTO ONE-VAL.
