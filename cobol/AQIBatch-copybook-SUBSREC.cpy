000010******************************************************************
000020* AQ-SUBSCRIPTION-RECORD
000030*   ONE ALERT SUBSCRIPTION AS CARRIED IN THE SUBSFILE STORE.
000040*   FIXED 180-BYTE LINE SEQUENTIAL, DATA RECORDS ONLY - NO
000050*   HEADER ROW IN THE BATCH VERSION OF THE FILE.
000060*
000070*   96-051702  DPK   INITIAL LAYOUT
000080*   99-011805  DPK   Y2K - CREATED-AT CARRIES A 4-DIGIT YEAR
000090******************************************************************
000100 01  WS-SUBSCRIPTION-RECORD.
000110     05  SB-SUB-ID               PIC X(18).
000120     05  SB-METHOD               PIC X(5).
000130         88  SB-METHOD-EMAIL         VALUE "email".
000140         88  SB-METHOD-PHONE         VALUE "phone".
000150     05  SB-CONTACT              PIC X(50).
000160     05  SB-LOCATION             PIC X(40).
000170     05  SB-LATITUDE             PIC X(9).
000180     05  SB-LONGITUDE            PIC X(9).
000190     05  SB-CREATED-AT           PIC X(19).
000200     05  SB-STATUS               PIC X(8).
000210         88  SB-STATUS-ACTIVE        VALUE "active".
000220     05  FILLER                  PIC X(22).
000230
000240 01  WS-CREATED-AT-PARTS REDEFINES SB-CREATED-AT.
000250     05  CA-YEAR                 PIC X(4).
000260     05  CA-DASH-1               PIC X(1).
000270     05  CA-MONTH                PIC X(2).
000280     05  CA-DASH-2               PIC X(1).
000290     05  CA-DAY                  PIC X(2).
000300     05  CA-REST-OF-STAMP        PIC X(9).
000310
000320******************************************************************
000330* PHYSICAL RECORD FOR THE SUBSFILE FILE - 180 BYTES
000340******************************************************************
000350 01  FD-SUBSFILE-REC             PIC X(180).
