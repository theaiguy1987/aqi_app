000010******************************************************************
000020* AQ-AQI-RESULT
000030*   ONE COMPUTED RESULT PER OBSERVATION - WRITTEN BY AQICALC TO
000040*   THE AQIRESLT FILE.  FIXED 250-BYTE LINE SEQUENTIAL.
000050*
000060*   88-870613  RSAY  INITIAL LAYOUT
000070*   96-051702  DPK   WIDENED HEALTH-MESSAGE TO 160 TO HOLD THE
000080*                    HAZARDOUS-BAND ADVISORY TEXT IN FULL
000090******************************************************************
000100 01  WS-AQI-RESULT.
000110     05  AR-LOCATION-ID          PIC 9(4).
000120     05  AR-OVERALL-AQI          PIC 9(3).
000130     05  AR-CATEGORY             PIC X(37).
000140     05  AR-COLOR                PIC X(7).
000150     05  AR-DOMINANT-POLLUTANT   PIC X(5).
000160     05  AR-HEALTH-MESSAGE       PIC X(160).
000170     05  AR-INDIVIDUAL-AQI OCCURS 6 TIMES
000180                 INDEXED BY AR-IDX.
000190         10  AR-IND-AQI-VALUE    PIC 9(3).
000200         10  AR-IND-PRESENT-FLAG PIC X(1).
000210     05  FILLER                  PIC X(10).
000220
000230 01  WS-AQI-RESULT-ALPHA REDEFINES WS-AQI-RESULT.
000240     05  FILLER                  PIC X(250).
000250
000260******************************************************************
000270* PHYSICAL RECORD FOR THE AQIRESLT FILE - 250 BYTES
000280******************************************************************
000290 01  FD-AQIRESLT-REC             PIC X(250).
