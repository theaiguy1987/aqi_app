000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  CTYLIST.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 06/24/94.
000070 DATE-COMPILED. 06/24/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          STATION-CATALOG PER-CITY LISTING PASS, PLUS THE
000140*          LOOKUP-BY-ID REQUEST.  A ONE-CARD CONTROL RECORD
000150*          DRIVES THE RUN - REQUEST-TYPE "C" LISTS ALL STATIONS
000160*          IN A NAMED CITY (ACTIVE FIRST, THEN NAME ASCENDING);
000170*          REQUEST-TYPE "I" LOOKS UP ONE STATION BY ID, AND A
000180*          NOT-FOUND CONDITION IS ITS OWN DISTINCT OUTPUT LINE,
000190*          NOT AN ABEND.
000200*
000210*          THE WHOLE CATALOG IS LOADED TO A TABLE FIRST (IT IS
000220*          NOT SORTED ON THE FILE) SO THE CITY AND ACTIVE-FLAG
000230*          CAN BE DERIVED ONCE PER STATION AND RE-USED FOR
000240*          EITHER REQUEST TYPE.
000250*
000260*          CHANGE LOG
000270*          ----------
000280*   06/24/94  DPK  ORIGINAL - CITY REQUEST ONLY
000290*   07/08/94  DPK  ADDED REQUEST-TYPE "I" (LOOKUP BY ID) AND THE
000300*                  CONTROL-CARD READ IN 000-HOUSEKEEPING
000310*   11/14/94  RSAY REVIEWED - NOT-FOUND MUST NOT ABEND, CONFIRMED
000320*                  400-ID-LOOKUP HANDLES BOTH OUTCOMES
000330*   01/19/99  DPK  Y2K REVIEW - SR-DATETIME-LAST CARRIES A 4-DIGIT
000340*                  YEAR ALREADY (SEE STATREC COPYBOOK), NO CHANGE
000350*   05/17/00  TMS  TICKET AQ-0622 - CITY COMPARE WAS CASE
000360*                  SENSITIVE, "delhi" ON THE CONTROL CARD FOUND
000370*                  NOTHING.  ADDED THE UPPERCASE CONVERT IN
000380*                  300-CITY-REQUEST.
000390*   08/30/04  TMS  TICKET AQ-1220 - WIDENED WS-STATION-TABLE FROM
000400*                  200 TO 500 ROWS FOR THE STATE-WIDE CATALOG LOAD
000410******************************************************************
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS NEXT-PAGE.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT SYSOUT
000520     ASSIGN TO UT-S-SYSOUT
000530       ORGANIZATION IS SEQUENTIAL.
000540
000550     SELECT CTLCARD-FILE
000560     ASSIGN TO UT-S-CTLCARD
000570       ACCESS MODE IS SEQUENTIAL
000580       FILE STATUS IS CFCODE.
000590
000600     SELECT STATIONS-FILE
000610     ASSIGN TO UT-S-STATIONS
000620       ACCESS MODE IS SEQUENTIAL
000630       FILE STATUS IS IFCODE.
000640
000650     SELECT CITYLIST-FILE
000660     ASSIGN TO UT-S-CITYLIST
000670       ACCESS MODE IS SEQUENTIAL
000680       FILE STATUS IS OFCODE.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  SYSOUT
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 130 CHARACTERS
000760     BLOCK CONTAINS 0 RECORDS
000770     DATA RECORD IS SYSOUT-REC.
000780 01  SYSOUT-REC  PIC X(130).
000790
000800****** ONE-CARD REQUEST - "C" + CITY NAME, OR "I" + STATION ID
000810 FD  CTLCARD-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 80 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS FD-CTLCARD-REC.
000870 01  FD-CTLCARD-REC.
000880     05  CC-REQUEST-TYPE         PIC X(1).
000890         88  CC-BY-CITY              VALUE "C".
000900         88  CC-BY-ID                VALUE "I".
000910     05  CC-REQUEST-CITY         PIC X(20).
000920     05  CC-REQUEST-ID           PIC 9(9).
000930     05  FILLER                  PIC X(50).
000940
000950****** UNSORTED STATION CATALOG - ONE STATION PER LINE
000960 FD  STATIONS-FILE
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 300 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS FD-STATIONS-REC.
001020 COPY STATREC.
001030
001040****** PER-CITY LISTING REPORT - HEADER, DETAIL LINES, TRAILER
001050 FD  CITYLIST-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 132 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS FD-CITYLIST-REC.
001110 01  FD-CITYLIST-REC             PIC X(132).
001120
001130 WORKING-STORAGE SECTION.
001140 01  FILE-STATUS-CODES.
001150     05  CFCODE                  PIC X(2).
001160         88 CODE-READ     VALUE SPACES.
001170         88 NO-MORE-CTLCARD  VALUE "10".
001180     05  IFCODE                  PIC X(2).
001190         88 CODE-READ2    VALUE SPACES.
001200         88 NO-MORE-DATA  VALUE "10".
001210     05  OFCODE                  PIC X(2).
001220         88 CODE-WRITE    VALUE SPACES.
001230     05  FILLER                  PIC X(1).
001240
001250 01  WS-STATION-TABLE-VALUES.
001260     05  WS-STATION-ENTRY OCCURS 500 TIMES
001270                 INDEXED BY ST-IDX, ST-IDX2.
001280         10  ST-STATION-ID       PIC 9(9).
001290         10  ST-STATION-NAME     PIC X(60).
001300         10  ST-ACTIVE-FLAG      PIC X(1).
001310             88  ST-IS-ACTIVE        VALUE "Y".
001320         10  ST-CITY             PIC X(20).
001330         10  ST-PROVIDER         PIC X(20).
001340         10  ST-DATETIME-LAST    PIC X(19).
001350
001360 01  WS-STATION-TABLE-ALPHA REDEFINES WS-STATION-TABLE-VALUES.
001370     05  FILLER                  PIC X(64500).
001380
001390 01  WS-SELECTED-TABLE.
001400     05  WS-SELECTED-ENTRY OCCURS 500 TIMES
001410                 INDEXED BY SL-IDX, SL-IDX2.
001420         10  SL-SOURCE-IDX       PIC 9(3) COMP.
001430
001440 01  WS-SELECTED-TABLE-ALPHA REDEFINES WS-SELECTED-TABLE.
001450     05  FILLER                  PIC X(1000).
001460
001470 01  WS-UPPER-CITY-1              PIC X(20).
001480 01  WS-UPPER-CITY-2              PIC X(20).
001490
001500 01  WS-CTLLIST-HEADER-LINE.
001510     05  FILLER                  PIC X(15) VALUE "STATIONS FOR: ".
001520     05  HL-CITY-NAME            PIC X(20).
001530     05  FILLER                  PIC X(97) VALUE SPACES.
001540
001550 01  WS-CTLLIST-COLUMN-LINE.
001560     05  FILLER                  PIC X(11) VALUE "STATION-ID ".
001570     05  FILLER                  PIC X(41) VALUE "STATION-NAME".
001580     05  FILLER                  PIC X(6) VALUE "ACTIVE".
001590     05  FILLER                  PIC X(21) VALUE "PROVIDER".
001600     05  FILLER                  PIC X(19) VALUE "LAST-UPDATED".
001610     05  FILLER                  PIC X(34) VALUE SPACES.
001620
001630 01  WS-CTLLIST-DETAIL-LINE.
001640     05  DTL-STATION-ID          PIC 9(9).
001650     05  FILLER                  PIC X(2) VALUE SPACES.
001660     05  DTL-STATION-NAME        PIC X(40).
001670     05  FILLER                  PIC X(2) VALUE SPACES.
001680     05  DTL-ACTIVE              PIC X(3).
001690     05  FILLER                  PIC X(2) VALUE SPACES.
001700     05  DTL-PROVIDER            PIC X(20).
001710     05  FILLER                  PIC X(2) VALUE SPACES.
001720     05  DTL-LAST-UPDATED        PIC X(19).
001730     05  FILLER                  PIC X(33) VALUE SPACES.
001740
001750 01  WS-CTLLIST-TRAILER-LINE.
001760     05  FILLER                  PIC X(20) VALUE "STATIONS LISTED = ".
001770     05  TR-STATIONS-LISTED      PIC ZZZZ9.
001780     05  FILLER                  PIC X(6) VALUE SPACES.
001790     05  FILLER                  PIC X(20) VALUE "STATIONS ACTIVE = ".
001800     05  TR-STATIONS-ACTIVE      PIC ZZZZ9.
001810     05  FILLER                  PIC X(75) VALUE SPACES.
001820
001830 01  WS-CTLLIST-NOT-FOUND-LINE.
001840     05  FILLER                  PIC X(30)
001850         VALUE "STATION ID NOT ON FILE ---- ".
001860     05  NF-STATION-ID           PIC 9(9).
001870     05  FILLER                  PIC X(93) VALUE SPACES.
001880
001890 01  WS-CTLLIST-FOUND-LINE.
001900     05  FILLER                  PIC X(11) VALUE "FOUND ---- ".
001910     05  FD-STATION-ID           PIC 9(9).
001920     05  FILLER                  PIC X(2) VALUE SPACES.
001930     05  FD-STATION-NAME         PIC X(60).
001940     05  FILLER                  PIC X(2) VALUE SPACES.
001950     05  FD-CITY                 PIC X(20).
001960     05  FILLER                  PIC X(28) VALUE SPACES.
001970
001980 01  WS-SORT-WORK.
001990     05  WS-HOLD-ENTRY.
002000         10  WS-HOLD-SOURCE-IDX  PIC 9(3) COMP.
002010     05  WS-SWAP-SW              PIC X(1).
002020         88  WS-ROW-SWAPPED          VALUE "Y".
002030     05  FILLER                  PIC X(1).
002040
002050 01  WS-WORK-COUNTERS.
002060     05  WS-STATION-COUNT        PIC 9(3) COMP VALUE ZERO.
002070     05  WS-SELECTED-COUNT       PIC 9(3) COMP VALUE ZERO.
002080     05  WS-ACTIVE-COUNT         PIC 9(3) COMP VALUE ZERO.
002090     05  FILLER                  PIC X(1).
002100
002110 01  WS-WORK-COUNTERS-ALPHA REDEFINES WS-WORK-COUNTERS.
002120     05  FILLER                  PIC X(7).
002130
002140 01  WS-CALL-FIELDS.
002150     05  WS-CALL-LOCALITY        PIC X(30).
002160     05  WS-CALL-STATION-NAME    PIC X(60).
002170     05  WS-CALL-CITY            PIC X(20).
002180     05  FILLER                  PIC X(1).
002190
002200 77  MORE-STATIONS-SW            PIC X(1) VALUE SPACE.
002210     88 NO-MORE-STATION-RECS         VALUE 'N'.
002220
002230 COPY ABNDREC.
002240
002250 PROCEDURE DIVISION.
002260     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002270     PERFORM 050-LOAD-CATALOG THRU 050-EXIT
002280             UNTIL NO-MORE-STATION-RECS.
002290
002300     EVALUATE TRUE
002310         WHEN CC-BY-CITY
002320             PERFORM 300-CITY-REQUEST THRU 300-EXIT
002330         WHEN CC-BY-ID
002340             PERFORM 400-ID-LOOKUP THRU 400-EXIT
002350         WHEN OTHER
002360             MOVE "** INVALID CONTROL CARD REQUEST-TYPE"
002370                                 TO ABEND-REASON
002380             GO TO 1000-ABEND-RTN
002390     END-EVALUATE.
002400
002410     PERFORM 900-CLEANUP THRU 900-EXIT.
002420     MOVE ZERO TO RETURN-CODE.
002430     GOBACK.
002440
002450 000-HOUSEKEEPING.
002460     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002470     DISPLAY "******** BEGIN JOB CTYLIST ********".
002480     OPEN INPUT CTLCARD-FILE, STATIONS-FILE.
002490     OPEN OUTPUT CITYLIST-FILE, SYSOUT.
002500
002510     READ CTLCARD-FILE
002520         AT END
002530             MOVE "** MISSING CONTROL CARD" TO ABEND-REASON
002540             GO TO 1000-ABEND-RTN
002550     END-READ.
002560
002570     READ STATIONS-FILE INTO WS-STATION-RECORD
002580         AT END
002590         MOVE 'N' TO MORE-STATIONS-SW
002600     END-READ.
002610 000-EXIT.
002620     EXIT.
002630
002640 050-LOAD-CATALOG.
002650     MOVE "050-LOAD-CATALOG" TO PARA-NAME.
002660     IF WS-STATION-COUNT = 500
002670         MOVE "** STATION TABLE FULL AT 500 ROWS" TO ABEND-REASON
002680         GO TO 1000-ABEND-RTN.
002690
002700     ADD +1 TO WS-STATION-COUNT.
002710     SET ST-IDX TO WS-STATION-COUNT.
002720
002730     MOVE SR-LOCALITY     TO WS-CALL-LOCALITY.
002740     MOVE SR-STATION-NAME TO WS-CALL-STATION-NAME.
002750     CALL 'CTYASSGN' USING WS-CALL-LOCALITY, WS-CALL-STATION-NAME,
002760                            WS-CALL-CITY.
002770
002780     MOVE SR-STATION-ID     TO ST-STATION-ID (ST-IDX).
002790     MOVE SR-STATION-NAME   TO ST-STATION-NAME (ST-IDX).
002800     MOVE SR-PROVIDER       TO ST-PROVIDER (ST-IDX).
002810     MOVE SR-DATETIME-LAST  TO ST-DATETIME-LAST (ST-IDX).
002820     MOVE WS-CALL-CITY      TO ST-CITY (ST-IDX).
002830
002840     IF SR-DATETIME-LAST NOT = SPACES
002850             AND DT-YEAR NUMERIC
002860             AND DT-YEAR >= 2025
002870         MOVE "Y" TO ST-ACTIVE-FLAG (ST-IDX)
002880     ELSE
002890         MOVE "N" TO ST-ACTIVE-FLAG (ST-IDX).
002900
002910     READ STATIONS-FILE INTO WS-STATION-RECORD
002920         AT END
002930         MOVE 'N' TO MORE-STATIONS-SW
002940     END-READ.
002950 050-EXIT.
002960     EXIT.
002970
002980 300-CITY-REQUEST.
002990     MOVE "300-CITY-REQUEST" TO PARA-NAME.
003000     MOVE CC-REQUEST-CITY TO WS-UPPER-CITY-1.
003010     INSPECT WS-UPPER-CITY-1 CONVERTING
003020             "abcdefghijklmnopqrstuvwxyz" TO
003030             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003040
003050     MOVE ZERO TO WS-SELECTED-COUNT, WS-ACTIVE-COUNT.
003060     PERFORM 305-SELECT-ONE-STATION THRU 305-EXIT
003070             VARYING ST-IDX FROM 1 BY 1
003080             UNTIL ST-IDX > WS-STATION-COUNT.
003090
003100     PERFORM 350-SORT-SELECTED THRU 350-EXIT.
003110
003120     MOVE CC-REQUEST-CITY TO HL-CITY-NAME.
003130     WRITE FD-CITYLIST-REC FROM WS-CTLLIST-HEADER-LINE.
003140     WRITE FD-CITYLIST-REC FROM WS-CTLLIST-COLUMN-LINE.
003150
003160     PERFORM 330-WRITE-ONE-DETAIL THRU 330-EXIT
003170             VARYING SL-IDX FROM 1 BY 1
003180             UNTIL SL-IDX > WS-SELECTED-COUNT.
003190
003200     MOVE WS-SELECTED-COUNT TO TR-STATIONS-LISTED.
003210     MOVE WS-ACTIVE-COUNT   TO TR-STATIONS-ACTIVE.
003220     WRITE FD-CITYLIST-REC FROM WS-CTLLIST-TRAILER-LINE.
003230 300-EXIT.
003240     EXIT.
003250
003260 305-SELECT-ONE-STATION.
003270     MOVE ST-CITY (ST-IDX) TO WS-UPPER-CITY-2.
003280     INSPECT WS-UPPER-CITY-2 CONVERTING
003290             "abcdefghijklmnopqrstuvwxyz" TO
003300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003310     IF WS-UPPER-CITY-2 = WS-UPPER-CITY-1
003320         ADD +1 TO WS-SELECTED-COUNT
003330         SET SL-IDX TO WS-SELECTED-COUNT
003340         SET SL-SOURCE-IDX (SL-IDX) TO ST-IDX
003350         IF ST-IS-ACTIVE (ST-IDX)
003360             ADD +1 TO WS-ACTIVE-COUNT
003370         END-IF
003380     END-IF.
003390 305-EXIT.
003400     EXIT.
003410
003420 330-WRITE-ONE-DETAIL.
003430     SET ST-IDX TO SL-SOURCE-IDX (SL-IDX).
003440     MOVE ST-STATION-ID (ST-IDX)   TO DTL-STATION-ID.
003450     MOVE ST-STATION-NAME (ST-IDX) TO DTL-STATION-NAME.
003460     MOVE ST-PROVIDER (ST-IDX)     TO DTL-PROVIDER.
003470     MOVE ST-DATETIME-LAST (ST-IDX) TO DTL-LAST-UPDATED.
003480     IF ST-IS-ACTIVE (ST-IDX)
003490         MOVE "YES" TO DTL-ACTIVE
003500     ELSE
003510         MOVE "NO " TO DTL-ACTIVE
003520     END-IF.
003530     WRITE FD-CITYLIST-REC FROM WS-CTLLIST-DETAIL-LINE.
003540 330-EXIT.
003550     EXIT.
003560
003570****** INSERTION SORT OVER THE SELECTED-INDEX TABLE - ACTIVE
003580****** STATIONS FIRST, THEN STATION NAME ASCENDING
003590 350-SORT-SELECTED.
003600     MOVE "350-SORT-SELECTED" TO PARA-NAME.
003610     MOVE "Y" TO WS-SWAP-SW.
003620     PERFORM 360-ONE-BUBBLE-PASS THRU 360-EXIT
003630             UNTIL NOT WS-ROW-SWAPPED.
003640 350-EXIT.
003650     EXIT.
003660
003670 360-ONE-BUBBLE-PASS.
003680     MOVE "N" TO WS-SWAP-SW.
003690     PERFORM 365-COMPARE-AND-SWAP THRU 365-EXIT
003700             VARYING SL-IDX FROM 1 BY 1
003710             UNTIL SL-IDX > WS-SELECTED-COUNT - 1.
003720 360-EXIT.
003730     EXIT.
003740
003750 365-COMPARE-AND-SWAP.
003760     SET SL-IDX2 TO SL-IDX.
003770     SET SL-IDX2 UP BY 1.
003780     SET ST-IDX  TO SL-SOURCE-IDX (SL-IDX).
003790     SET ST-IDX2 TO SL-SOURCE-IDX (SL-IDX2).
003800     IF (ST-IS-ACTIVE (ST-IDX2) AND NOT ST-IS-ACTIVE (ST-IDX))
003810        OR ((ST-IS-ACTIVE (ST-IDX) EQUAL ST-IS-ACTIVE (ST-IDX2))
003820             AND ST-STATION-NAME (ST-IDX)
003830                           > ST-STATION-NAME (ST-IDX2))
003840         MOVE SL-SOURCE-IDX (SL-IDX)  TO WS-HOLD-SOURCE-IDX
003850         MOVE SL-SOURCE-IDX (SL-IDX2) TO SL-SOURCE-IDX (SL-IDX)
003860         MOVE WS-HOLD-SOURCE-IDX      TO SL-SOURCE-IDX (SL-IDX2)
003870         MOVE "Y" TO WS-SWAP-SW
003880     END-IF.
003890 365-EXIT.
003900     EXIT.
003910
003920 400-ID-LOOKUP.
003930     MOVE "400-ID-LOOKUP" TO PARA-NAME.
003940     SET ST-IDX TO 1.
003950     SEARCH WS-STATION-ENTRY
003960         AT END
003970             MOVE CC-REQUEST-ID TO NF-STATION-ID
003980             WRITE FD-CITYLIST-REC FROM WS-CTLLIST-NOT-FOUND-LINE
003990         WHEN ST-STATION-ID (ST-IDX) = CC-REQUEST-ID
004000             MOVE ST-STATION-ID (ST-IDX)   TO FD-STATION-ID
004010             MOVE ST-STATION-NAME (ST-IDX) TO FD-STATION-NAME
004020             MOVE ST-CITY (ST-IDX)         TO FD-CITY
004030             WRITE FD-CITYLIST-REC FROM WS-CTLLIST-FOUND-LINE
004040     END-SEARCH.
004050 400-EXIT.
004060     EXIT.
004070
004080 700-CLOSE-FILES.
004090     MOVE "700-CLOSE-FILES" TO PARA-NAME.
004100     CLOSE CTLCARD-FILE, STATIONS-FILE, CITYLIST-FILE, SYSOUT.
004110 700-EXIT.
004120     EXIT.
004130
004140 900-CLEANUP.
004150     MOVE "900-CLEANUP" TO PARA-NAME.
004160     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004170     DISPLAY "** STATIONS LOADED **".
004180     DISPLAY WS-STATION-COUNT.
004190     DISPLAY "******** NORMAL END OF JOB CTYLIST ********".
004200 900-EXIT.
004210     EXIT.
004220
004230 1000-ABEND-RTN.
004240     WRITE SYSOUT-REC FROM ABEND-REC.
004250     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004260     DISPLAY "*** ABNORMAL END OF JOB-CTYLIST ***" UPON CONSOLE.
004270     DIVIDE ZERO-VAL INTO ONE-VAL.
