000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  CTYASSGN.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/20/94.
000070 DATE-COMPILED. 05/20/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          CALLED SUBPROGRAM - ASSIGNS A CITY TO ONE STATION
000140*          RECORD.  IF LOCALITY IS USABLE (NOT BLANK, NOT THE
000150*          TEXT "UNKNOWN") IT WINS OUTRIGHT.  OTHERWISE THE
000160*          STATION NAME IS SCANNED WORD-BY-WORD AGAINST THE
000170*          FIXED KNOWN-CITY LIST IN CTYKNOW - FIRST LIST ENTRY
000180*          THAT MATCHES WINS.  NO MATCH FALLS BACK TO "OTHER".
000190*
000200*          "WHOLE WORD" MEANS THE MATCHED TEXT MAY NOT BE
000210*          IMMEDIATELY PRECEDED OR FOLLOWED BY A LETTER OR
000220*          DIGIT.  WE NORMALIZE PUNCTUATION IN THE STATION NAME
000230*          TO BLANKS AND PAD THE SCAN BUFFER AND EACH CITY
000240*          PATTERN WITH A LEADING/TRAILING BLANK SO A STRAIGHT
000250*          INSPECT...TALLYING SUBSTRING TEST GIVES US THE WORD
000260*          BOUNDARY FOR FREE.
000270*
000280*          CHANGE LOG
000290*          ----------
000300*   05/20/94  DPK  ORIGINAL
000310*   06/02/94  DPK  ADDED PUNCTUATION NORMALIZATION - "PATNA-EAST"
000320*                  WAS FALSE-MATCHING ON "PATNA" IN THE FIRST
000330*                  CUT SINCE THE HYPHEN WASN'T TREATED AS A
000340*                  WORD BREAK
000350*   01/19/99  DPK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000360*   09/03/02  TMS  TICKET AQ-1041 - "BANGALORE" VS "BENGALURU"
000370*                  BOTH CARRIED IN CTYKNOW NOW SO EITHER SPELLING
000380*                  ON THE STATION NAME MATCHES.  NO CHANGE HERE.
000390*   04/18/05  TMS  TICKET AQ-1252 - CTYKNOW ENTRIES RECAST TO
000400*                  MIXED CASE ("Delhi" NOT "DELHI") SO A
000410*                  NAME-SCAN MATCH PUTS THE SAME SPELLING IN
000420*                  LK-CITY AS A LOCALITY MATCH DOES.  210-TEST-
000430*                  ONE-CITY NOW UPPERCASES ITS OWN COPY OF THE
000440*                  CANDIDATE NAME (WS-PAT-CITY) BEFORE THE TALLY
000450*                  COMPARE SO THE SCAN ITSELF IS UNAFFECTED.
000460******************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-390.
000510 OBJECT-COMPUTER. IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS NEXT-PAGE.
000540 INPUT-OUTPUT SECTION.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580
000590 WORKING-STORAGE SECTION.
000600 COPY CTYKNOW.
000610
000620 01  WS-UPPER-LOCALITY            PIC X(30).
000630 01  WS-UPPER-STATION-NAME        PIC X(60).
000640
000650 01  WS-SCAN-BUFFER.
000660     05  FILLER                  PIC X(1) VALUE SPACE.
000670     05  WS-SCAN-NAME            PIC X(60).
000680     05  FILLER                  PIC X(1) VALUE SPACE.
000690
000700 01  WS-SCAN-BUFFER-ALPHA REDEFINES WS-SCAN-BUFFER.
000710     05  FILLER                  PIC X(62).
000720
000730 01  WS-PATTERN-AREA.
000740     05  FILLER                  PIC X(1) VALUE SPACE.
000750     05  WS-PAT-CITY             PIC X(20) VALUE SPACES.
000760     05  FILLER                  PIC X(1) VALUE SPACE.
000770
000780 01  WS-PATTERN-AREA-ALPHA REDEFINES WS-PATTERN-AREA.
000790     05  FILLER                  PIC X(22).
000800
000810 01  WS-WORK-COUNTERS.
000820     05  WS-CITY-LEN             PIC 9(2) COMP.
000830     05  WS-PAT-LEN              PIC 9(2) COMP.
000840     05  WS-MATCH-COUNT          PIC 9(4) COMP.
000850     05  WS-SCAN-POS             PIC 9(2) COMP.
000860     05  WS-MATCHED-IDX          PIC 9(3) COMP.
000870     05  FILLER                  PIC X(1).
000880
000890 01  WS-WORK-COUNTERS-ALPHA REDEFINES WS-WORK-COUNTERS.
000900     05  FILLER                  PIC X(11).
000910
000920 01  WS-MATCH-SW                  PIC X(1) VALUE "N".
000930     88  WS-MATCH-FOUND               VALUE "Y".
000940
000950 LINKAGE SECTION.
000960 01  LK-LOCALITY                  PIC X(30).
000970 01  LK-STATION-NAME              PIC X(60).
000980 01  LK-CITY                      PIC X(20).
000990
001000 PROCEDURE DIVISION USING LK-LOCALITY, LK-STATION-NAME, LK-CITY.
001010 000-MAIN-LINE.
001020     MOVE SPACES TO LK-CITY.
001030     MOVE LK-LOCALITY TO WS-UPPER-LOCALITY.
001040     INSPECT WS-UPPER-LOCALITY CONVERTING
001050             "abcdefghijklmnopqrstuvwxyz" TO
001060             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001070
001080     IF WS-UPPER-LOCALITY = SPACES
001090             OR WS-UPPER-LOCALITY = "UNKNOWN"
001100         PERFORM 200-SCAN-STATION-NAME THRU 200-EXIT
001110     ELSE
001120         MOVE LK-LOCALITY TO LK-CITY.
001130
001140     GOBACK.
001150
001160 200-SCAN-STATION-NAME.
001170     MOVE LK-STATION-NAME TO WS-UPPER-STATION-NAME.
001180     INSPECT WS-UPPER-STATION-NAME CONVERTING
001190             "abcdefghijklmnopqrstuvwxyz" TO
001200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001210     INSPECT WS-UPPER-STATION-NAME REPLACING
001220             ALL "-" BY SPACE
001230             ALL "," BY SPACE
001240             ALL "." BY SPACE
001250             ALL "(" BY SPACE
001260             ALL ")" BY SPACE
001270             ALL "/" BY SPACE
001280             ALL "'" BY SPACE.
001290
001300     MOVE WS-UPPER-STATION-NAME TO WS-SCAN-NAME.
001310     MOVE "N" TO WS-MATCH-SW.
001320     MOVE ZERO TO WS-MATCHED-IDX.
001330
001340     PERFORM 210-TEST-ONE-CITY THRU 210-EXIT
001350             VARYING KC-IDX FROM 1 BY 1
001360             UNTIL KC-IDX > WS-KNOWN-CITY-COUNT
001370                OR WS-MATCH-FOUND.
001380
001390     IF WS-MATCH-FOUND
001400         SET KC-IDX TO WS-MATCHED-IDX
001410         MOVE KC-CITY-NAME (KC-IDX) TO LK-CITY
001420     ELSE
001430         MOVE "Other" TO LK-CITY.
001440 200-EXIT.
001450     EXIT.
001460
001470 210-TEST-ONE-CITY.
001480     PERFORM 215-TRIM-CITY-NAME THRU 215-EXIT
001490             VARYING WS-SCAN-POS FROM 20 BY -1
001500             UNTIL WS-SCAN-POS = 0
001510                OR KC-CITY-NAME (KC-IDX) (WS-SCAN-POS:1)
001520                                 NOT = SPACE.
001530     MOVE WS-SCAN-POS TO WS-CITY-LEN.
001540     IF WS-CITY-LEN = 0
001550         GO TO 210-EXIT.
001560
001570     MOVE SPACES TO WS-PAT-CITY.
001580     MOVE KC-CITY-NAME (KC-IDX) (1:WS-CITY-LEN)
001590                                 TO WS-PAT-CITY (1:WS-CITY-LEN).
001600     INSPECT WS-PAT-CITY CONVERTING
001610             "abcdefghijklmnopqrstuvwxyz" TO
001620             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001630     COMPUTE WS-PAT-LEN = WS-CITY-LEN + 2.
001640
001650     MOVE ZERO TO WS-MATCH-COUNT.
001660     INSPECT WS-SCAN-BUFFER-ALPHA TALLYING WS-MATCH-COUNT
001670             FOR ALL WS-PATTERN-AREA-ALPHA (1:WS-PAT-LEN).
001680
001690     IF WS-MATCH-COUNT > 0
001700         MOVE "Y" TO WS-MATCH-SW
001710         SET WS-MATCHED-IDX TO KC-IDX.
001720 210-EXIT.
001730     EXIT.
001740
001750 215-TRIM-CITY-NAME.
001760*    BODY DELIBERATELY EMPTY - THE VARYING TEST ITSELF WALKS
001770*    WS-SCAN-POS BACK OVER TRAILING BLANKS IN THE CITY NAME.
001780 215-EXIT.
001790     EXIT.
