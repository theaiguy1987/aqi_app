000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  BRKPSRCH.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/12/94.
000070 DATE-COMPILED. 04/12/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          THIS SUBPROGRAM HOLDS THE EPA BREAKPOINT TABLES AND
000140*          THE PIECEWISE-LINEAR INTERPOLATION USED TO TURN ONE
000150*          POLLUTANT CONCENTRATION INTO A SUB-INDEX.  CALLED
000160*          ONCE PER PRESENT POLLUTANT BY AQICALC.
000170*
000180*          A CONCENTRATION BELOW ZERO RETURNS A SUB-INDEX OF
000190*          ZERO.  A CONCENTRATION THAT MATCHES NO ROW - EITHER
000200*          BECAUSE IT LIES ABOVE THE TABLE OR IN ONE OF THE
000210*          NARROW GAPS BETWEEN ROWS (SEE PM2.5 12.0-12.1) -
000220*          RETURNS THE MAXIMUM SUB-INDEX OF 500.  THIS MATCHES
000230*          THE SOURCE SYSTEM'S FALL-THROUGH BEHAVIOUR EXACTLY -
000240*          DO NOT "FIX" THE GAPS.
000250*
000260*          CHANGE LOG
000270*          ----------
000280*   04/12/94  DPK  ORIGINAL - PM2.5, PM10, CO SUB-INDEX ONLY
000290*   05/02/94  DPK  ADDED NO2 AND SO2 BREAKPOINT ROWS
000300*   06/30/94  DPK  ADDED O3 BREAKPOINT ROWS (5 ROWS, TABLE TOPS
000310*                  OUT AT 0.200 PPM / INDEX 300)
000320*   11/03/94  RSAY REVIEWED - CONFIRMED ROUNDED CLAUSE GIVES
000330*                  HALF-AWAY-FROM-ZERO, WHICH IS WHAT THE
000340*                  SPEC SHEET FROM THE MONITORING VENDOR CALLS
000350*                  FOR.  NO CODE CHANGE.
000360*   02/09/98  DPK  WIDENED WS-INTERP-WORK TO COMP-3 S9(5)V9(4)
000370*                  SO THE (I-HIGH - I-LOW) / (C-HIGH - C-LOW)
000380*                  RATIO DOES NOT TRUNCATE FOR THE NO2/SO2
000390*                  TABLES (RANGE OF 1400 OVER A NARROW BAND)
000400*   01/19/99  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS,
000410*                  NO CHANGE REQUIRED
000420*   08/14/03  TMS  TICKET AQ-1188 - OUT-OF-RANGE LOW (C < 0)
000430*                  WAS FALLING THROUGH TO THE 500 DEFAULT
000440*                  INSTEAD OF RETURNING ZERO.  ADDED THE
000450*                  EXPLICIT LOW-END TEST IN 100-SEARCH-TABLE.
000460*   03/11/05  TMS  TICKET AQ-1247 - BP-C-LOW/BP-C-HIGH WERE ONLY
000470*                  3 INTEGER DIGITS.  THE TOP TWO NO2 ROWS RUN
000480*                  TO 1249 AND 2049 PPB AND WERE NOT FITTING -
000490*                  WIDENED BOTH FIELDS (AND EVERY BPV-nn
000500*                  CONCENTRATION LITERAL BEHIND THEM) TO 4
000510*                  INTEGER DIGITS.  WS-BREAKPOINT-TABLE-ALPHA
000520*                  RESIZED TO MATCH.
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS NEXT-PAGE.
000610 INPUT-OUTPUT SECTION.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650
000660 WORKING-STORAGE SECTION.
000670 01  WS-BREAKPOINT-VALUES.
000680     05  BPV-01.
000690         10  FILLER          PIC X(5) VALUE "PM25 ".
000700         10  FILLER          PIC S9(4)V9(4) COMP-3
000710                             VALUE 0.0.
000720         10  FILLER          PIC S9(4)V9(4) COMP-3
000730                             VALUE 12.0.
000740         10  FILLER          PIC 9(3) VALUE 0.
000750         10  FILLER          PIC 9(3) VALUE 50.
000760     05  BPV-02.
000770         10  FILLER          PIC X(5) VALUE "PM25 ".
000780         10  FILLER          PIC S9(4)V9(4) COMP-3
000790                             VALUE 12.1.
000800         10  FILLER          PIC S9(4)V9(4) COMP-3
000810                             VALUE 35.4.
000820         10  FILLER          PIC 9(3) VALUE 51.
000830         10  FILLER          PIC 9(3) VALUE 100.
000840     05  BPV-03.
000850         10  FILLER          PIC X(5) VALUE "PM25 ".
000860         10  FILLER          PIC S9(4)V9(4) COMP-3
000870                             VALUE 35.5.
000880         10  FILLER          PIC S9(4)V9(4) COMP-3
000890                             VALUE 55.4.
000900         10  FILLER          PIC 9(3) VALUE 101.
000910         10  FILLER          PIC 9(3) VALUE 150.
000920     05  BPV-04.
000930         10  FILLER          PIC X(5) VALUE "PM25 ".
000940         10  FILLER          PIC S9(4)V9(4) COMP-3
000950                             VALUE 55.5.
000960         10  FILLER          PIC S9(4)V9(4) COMP-3
000970                             VALUE 150.4.
000980         10  FILLER          PIC 9(3) VALUE 151.
000990         10  FILLER          PIC 9(3) VALUE 200.
001000     05  BPV-05.
001010         10  FILLER          PIC X(5) VALUE "PM25 ".
001020         10  FILLER          PIC S9(4)V9(4) COMP-3
001030                             VALUE 150.5.
001040         10  FILLER          PIC S9(4)V9(4) COMP-3
001050                             VALUE 250.4.
001060         10  FILLER          PIC 9(3) VALUE 201.
001070         10  FILLER          PIC 9(3) VALUE 300.
001080     05  BPV-06.
001090         10  FILLER          PIC X(5) VALUE "PM25 ".
001100         10  FILLER          PIC S9(4)V9(4) COMP-3
001110                             VALUE 250.5.
001120         10  FILLER          PIC S9(4)V9(4) COMP-3
001130                             VALUE 500.4.
001140         10  FILLER          PIC 9(3) VALUE 301.
001150         10  FILLER          PIC 9(3) VALUE 500.
001160     05  BPV-07.
001170         10  FILLER          PIC X(5) VALUE "PM10 ".
001180         10  FILLER          PIC S9(4)V9(4) COMP-3
001190                             VALUE 0.
001200         10  FILLER          PIC S9(4)V9(4) COMP-3
001210                             VALUE 54.
001220         10  FILLER          PIC 9(3) VALUE 0.
001230         10  FILLER          PIC 9(3) VALUE 50.
001240     05  BPV-08.
001250         10  FILLER          PIC X(5) VALUE "PM10 ".
001260         10  FILLER          PIC S9(4)V9(4) COMP-3
001270                             VALUE 55.
001280         10  FILLER          PIC S9(4)V9(4) COMP-3
001290                             VALUE 154.
001300         10  FILLER          PIC 9(3) VALUE 51.
001310         10  FILLER          PIC 9(3) VALUE 100.
001320     05  BPV-09.
001330         10  FILLER          PIC X(5) VALUE "PM10 ".
001340         10  FILLER          PIC S9(4)V9(4) COMP-3
001350                             VALUE 155.
001360         10  FILLER          PIC S9(4)V9(4) COMP-3
001370                             VALUE 254.
001380         10  FILLER          PIC 9(3) VALUE 101.
001390         10  FILLER          PIC 9(3) VALUE 150.
001400     05  BPV-10.
001410         10  FILLER          PIC X(5) VALUE "PM10 ".
001420         10  FILLER          PIC S9(4)V9(4) COMP-3
001430                             VALUE 255.
001440         10  FILLER          PIC S9(4)V9(4) COMP-3
001450                             VALUE 354.
001460         10  FILLER          PIC 9(3) VALUE 151.
001470         10  FILLER          PIC 9(3) VALUE 200.
001480     05  BPV-11.
001490         10  FILLER          PIC X(5) VALUE "PM10 ".
001500         10  FILLER          PIC S9(4)V9(4) COMP-3
001510                             VALUE 355.
001520         10  FILLER          PIC S9(4)V9(4) COMP-3
001530                             VALUE 424.
001540         10  FILLER          PIC 9(3) VALUE 201.
001550         10  FILLER          PIC 9(3) VALUE 300.
001560     05  BPV-12.
001570         10  FILLER          PIC X(5) VALUE "PM10 ".
001580         10  FILLER          PIC S9(4)V9(4) COMP-3
001590                             VALUE 425.
001600         10  FILLER          PIC S9(4)V9(4) COMP-3
001610                             VALUE 604.
001620         10  FILLER          PIC 9(3) VALUE 301.
001630         10  FILLER          PIC 9(3) VALUE 500.
001640     05  BPV-13.
001650         10  FILLER          PIC X(5) VALUE "CO   ".
001660         10  FILLER          PIC S9(4)V9(4) COMP-3
001670                             VALUE 0.0.
001680         10  FILLER          PIC S9(4)V9(4) COMP-3
001690                             VALUE 4.4.
001700         10  FILLER          PIC 9(3) VALUE 0.
001710         10  FILLER          PIC 9(3) VALUE 50.
001720     05  BPV-14.
001730         10  FILLER          PIC X(5) VALUE "CO   ".
001740         10  FILLER          PIC S9(4)V9(4) COMP-3
001750                             VALUE 4.5.
001760         10  FILLER          PIC S9(4)V9(4) COMP-3
001770                             VALUE 9.4.
001780         10  FILLER          PIC 9(3) VALUE 51.
001790         10  FILLER          PIC 9(3) VALUE 100.
001800     05  BPV-15.
001810         10  FILLER          PIC X(5) VALUE "CO   ".
001820         10  FILLER          PIC S9(4)V9(4) COMP-3
001830                             VALUE 9.5.
001840         10  FILLER          PIC S9(4)V9(4) COMP-3
001850                             VALUE 12.4.
001860         10  FILLER          PIC 9(3) VALUE 101.
001870         10  FILLER          PIC 9(3) VALUE 150.
001880     05  BPV-16.
001890         10  FILLER          PIC X(5) VALUE "CO   ".
001900         10  FILLER          PIC S9(4)V9(4) COMP-3
001910                             VALUE 12.5.
001920         10  FILLER          PIC S9(4)V9(4) COMP-3
001930                             VALUE 15.4.
001940         10  FILLER          PIC 9(3) VALUE 151.
001950         10  FILLER          PIC 9(3) VALUE 200.
001960     05  BPV-17.
001970         10  FILLER          PIC X(5) VALUE "CO   ".
001980         10  FILLER          PIC S9(4)V9(4) COMP-3
001990                             VALUE 15.5.
002000         10  FILLER          PIC S9(4)V9(4) COMP-3
002010                             VALUE 30.4.
002020         10  FILLER          PIC 9(3) VALUE 201.
002030         10  FILLER          PIC 9(3) VALUE 300.
002040     05  BPV-18.
002050         10  FILLER          PIC X(5) VALUE "CO   ".
002060         10  FILLER          PIC S9(4)V9(4) COMP-3
002070                             VALUE 30.5.
002080         10  FILLER          PIC S9(4)V9(4) COMP-3
002090                             VALUE 50.4.
002100         10  FILLER          PIC 9(3) VALUE 301.
002110         10  FILLER          PIC 9(3) VALUE 500.
002120     05  BPV-19.
002130         10  FILLER          PIC X(5) VALUE "NO2  ".
002140         10  FILLER          PIC S9(4)V9(4) COMP-3
002150                             VALUE 0.
002160         10  FILLER          PIC S9(4)V9(4) COMP-3
002170                             VALUE 53.
002180         10  FILLER          PIC 9(3) VALUE 0.
002190         10  FILLER          PIC 9(3) VALUE 50.
002200     05  BPV-20.
002210         10  FILLER          PIC X(5) VALUE "NO2  ".
002220         10  FILLER          PIC S9(4)V9(4) COMP-3
002230                             VALUE 54.
002240         10  FILLER          PIC S9(4)V9(4) COMP-3
002250                             VALUE 100.
002260         10  FILLER          PIC 9(3) VALUE 51.
002270         10  FILLER          PIC 9(3) VALUE 100.
002280     05  BPV-21.
002290         10  FILLER          PIC X(5) VALUE "NO2  ".
002300         10  FILLER          PIC S9(4)V9(4) COMP-3
002310                             VALUE 101.
002320         10  FILLER          PIC S9(4)V9(4) COMP-3
002330                             VALUE 360.
002340         10  FILLER          PIC 9(3) VALUE 101.
002350         10  FILLER          PIC 9(3) VALUE 150.
002360     05  BPV-22.
002370         10  FILLER          PIC X(5) VALUE "NO2  ".
002380         10  FILLER          PIC S9(4)V9(4) COMP-3
002390                             VALUE 361.
002400         10  FILLER          PIC S9(4)V9(4) COMP-3
002410                             VALUE 649.
002420         10  FILLER          PIC 9(3) VALUE 151.
002430         10  FILLER          PIC 9(3) VALUE 200.
002440     05  BPV-23.
002450         10  FILLER          PIC X(5) VALUE "NO2  ".
002460         10  FILLER          PIC S9(4)V9(4) COMP-3
002470                             VALUE 650.
002480         10  FILLER          PIC S9(4)V9(4) COMP-3
002490                             VALUE 1249.
002500         10  FILLER          PIC 9(3) VALUE 201.
002510         10  FILLER          PIC 9(3) VALUE 300.
002520     05  BPV-24.
002530         10  FILLER          PIC X(5) VALUE "NO2  ".
002540         10  FILLER          PIC S9(4)V9(4) COMP-3
002550                             VALUE 1250.
002560         10  FILLER          PIC S9(4)V9(4) COMP-3
002570                             VALUE 2049.
002580         10  FILLER          PIC 9(3) VALUE 301.
002590         10  FILLER          PIC 9(3) VALUE 500.
002600     05  BPV-25.
002610         10  FILLER          PIC X(5) VALUE "SO2  ".
002620         10  FILLER          PIC S9(4)V9(4) COMP-3
002630                             VALUE 0.
002640         10  FILLER          PIC S9(4)V9(4) COMP-3
002650                             VALUE 35.
002660         10  FILLER          PIC 9(3) VALUE 0.
002670         10  FILLER          PIC 9(3) VALUE 50.
002680     05  BPV-26.
002690         10  FILLER          PIC X(5) VALUE "SO2  ".
002700         10  FILLER          PIC S9(4)V9(4) COMP-3
002710                             VALUE 36.
002720         10  FILLER          PIC S9(4)V9(4) COMP-3
002730                             VALUE 75.
002740         10  FILLER          PIC 9(3) VALUE 51.
002750         10  FILLER          PIC 9(3) VALUE 100.
002760     05  BPV-27.
002770         10  FILLER          PIC X(5) VALUE "SO2  ".
002780         10  FILLER          PIC S9(4)V9(4) COMP-3
002790                             VALUE 76.
002800         10  FILLER          PIC S9(4)V9(4) COMP-3
002810                             VALUE 185.
002820         10  FILLER          PIC 9(3) VALUE 101.
002830         10  FILLER          PIC 9(3) VALUE 150.
002840     05  BPV-28.
002850         10  FILLER          PIC X(5) VALUE "SO2  ".
002860         10  FILLER          PIC S9(4)V9(4) COMP-3
002870                             VALUE 186.
002880         10  FILLER          PIC S9(4)V9(4) COMP-3
002890                             VALUE 304.
002900         10  FILLER          PIC 9(3) VALUE 151.
002910         10  FILLER          PIC 9(3) VALUE 200.
002920     05  BPV-29.
002930         10  FILLER          PIC X(5) VALUE "SO2  ".
002940         10  FILLER          PIC S9(4)V9(4) COMP-3
002950                             VALUE 305.
002960         10  FILLER          PIC S9(4)V9(4) COMP-3
002970                             VALUE 604.
002980         10  FILLER          PIC 9(3) VALUE 201.
002990         10  FILLER          PIC 9(3) VALUE 300.
003000     05  BPV-30.
003010         10  FILLER          PIC X(5) VALUE "SO2  ".
003020         10  FILLER          PIC S9(4)V9(4) COMP-3
003030                             VALUE 605.
003040         10  FILLER          PIC S9(4)V9(4) COMP-3
003050                             VALUE 1004.
003060         10  FILLER          PIC 9(3) VALUE 301.
003070         10  FILLER          PIC 9(3) VALUE 500.
003080     05  BPV-31.
003090         10  FILLER          PIC X(5) VALUE "O3   ".
003100         10  FILLER          PIC S9(4)V9(4) COMP-3
003110                             VALUE 0.0.
003120         10  FILLER          PIC S9(4)V9(4) COMP-3
003130                             VALUE 0.054.
003140         10  FILLER          PIC 9(3) VALUE 0.
003150         10  FILLER          PIC 9(3) VALUE 50.
003160     05  BPV-32.
003170         10  FILLER          PIC X(5) VALUE "O3   ".
003180         10  FILLER          PIC S9(4)V9(4) COMP-3
003190                             VALUE 0.055.
003200         10  FILLER          PIC S9(4)V9(4) COMP-3
003210                             VALUE 0.07.
003220         10  FILLER          PIC 9(3) VALUE 51.
003230         10  FILLER          PIC 9(3) VALUE 100.
003240     05  BPV-33.
003250         10  FILLER          PIC X(5) VALUE "O3   ".
003260         10  FILLER          PIC S9(4)V9(4) COMP-3
003270                             VALUE 0.071.
003280         10  FILLER          PIC S9(4)V9(4) COMP-3
003290                             VALUE 0.085.
003300         10  FILLER          PIC 9(3) VALUE 101.
003310         10  FILLER          PIC 9(3) VALUE 150.
003320     05  BPV-34.
003330         10  FILLER          PIC X(5) VALUE "O3   ".
003340         10  FILLER          PIC S9(4)V9(4) COMP-3
003350                             VALUE 0.086.
003360         10  FILLER          PIC S9(4)V9(4) COMP-3
003370                             VALUE 0.105.
003380         10  FILLER          PIC 9(3) VALUE 151.
003390         10  FILLER          PIC 9(3) VALUE 200.
003400     05  BPV-35.
003410         10  FILLER          PIC X(5) VALUE "O3   ".
003420         10  FILLER          PIC S9(4)V9(4) COMP-3
003430                             VALUE 0.106.
003440         10  FILLER          PIC S9(4)V9(4) COMP-3
003450                             VALUE 0.2.
003460         10  FILLER          PIC 9(3) VALUE 201.
003470         10  FILLER          PIC 9(3) VALUE 300.
003480
003490 01  WS-BREAKPOINT-TABLE REDEFINES WS-BREAKPOINT-VALUES.
003500     05  BP-ROW OCCURS 35 TIMES
003510                INDEXED BY BP-IDX.
003520         10  BP-POLLUTANT-CODE   PIC X(5).
003530         10  BP-C-LOW            PIC S9(4)V9(4) COMP-3.
003540         10  BP-C-HIGH           PIC S9(4)V9(4) COMP-3.
003550         10  BP-I-LOW            PIC 9(3).
003560         10  BP-I-HIGH           PIC 9(3).
003570
003580 77  WS-BREAKPOINT-ROW-COUNT      PIC 9(2) COMP VALUE 35.
003590
003600 01  WS-BREAKPOINT-TABLE-ALPHA REDEFINES WS-BREAKPOINT-VALUES.
003610     05  FILLER                  PIC X(735).
003620
003630 01  WS-INTERP-WORK.
003640     05  WS-I-RANGE               PIC S9(5)V9(4) COMP-3.
003650     05  WS-C-RANGE               PIC S9(5)V9(4) COMP-3.
003660     05  WS-C-OFFSET              PIC S9(5)V9(4) COMP-3.
003670     05  WS-RATIO                 PIC S9(5)V9(4) COMP-3.
003680     05  FILLER                   PIC X(1).
003690
003700 01  WS-INTERP-WORK-ALPHA REDEFINES WS-INTERP-WORK.
003710     05  FILLER                  PIC X(21).
003720
003730 01  WS-ROW-FOUND-SW              PIC X(1) VALUE "N".
003740     88  WS-ROW-WAS-FOUND             VALUE "Y".
003750
003760 LINKAGE SECTION.
003770 01  LK-POLLUTANT-CODE            PIC X(5).
003780 01  LK-CONCENTRATION             PIC S9(5)V9(4).
003790 01  LK-SUB-INDEX                 PIC 9(3).
003800
003810 PROCEDURE DIVISION USING LK-POLLUTANT-CODE, LK-CONCENTRATION,
003820                           LK-SUB-INDEX.
003830 000-MAIN-LINE.
003840     MOVE ZERO TO LK-SUB-INDEX.
003850     IF LK-CONCENTRATION < 0
003860         GOBACK.
003870
003880     PERFORM 100-SEARCH-TABLE THRU 100-EXIT.
003890     GOBACK.
003900
003910 100-SEARCH-TABLE.
003920     MOVE "N" TO WS-ROW-FOUND-SW.
003930     SET BP-IDX TO 1.
003940     SEARCH BP-ROW VARYING BP-IDX
003950         AT END
003960             MOVE 500 TO LK-SUB-INDEX
003970         WHEN BP-POLLUTANT-CODE (BP-IDX) = LK-POLLUTANT-CODE
003980              AND LK-CONCENTRATION >= BP-C-LOW (BP-IDX)
003990              AND LK-CONCENTRATION <= BP-C-HIGH (BP-IDX)
004000             MOVE "Y" TO WS-ROW-FOUND-SW
004010             PERFORM 200-INTERPOLATE THRU 200-EXIT
004020     END-SEARCH.
004030 100-EXIT.
004040     EXIT.
004050
004060 200-INTERPOLATE.
004070******** AQI = (I-HIGH - I-LOW) / (C-HIGH - C-LOW) * (C - C-LOW)
004080********         + I-LOW,  ROUNDED HALF-AWAY-FROM-ZERO
004090     COMPUTE WS-I-RANGE = BP-I-HIGH (BP-IDX) - BP-I-LOW (BP-IDX).
004100     COMPUTE WS-C-RANGE = BP-C-HIGH (BP-IDX) - BP-C-LOW (BP-IDX).
004110     COMPUTE WS-C-OFFSET = LK-CONCENTRATION - BP-C-LOW (BP-IDX).
004120
004130     IF WS-C-RANGE = 0
004140         MOVE BP-I-LOW (BP-IDX) TO LK-SUB-INDEX
004150         GO TO 200-EXIT.
004160
004170     COMPUTE WS-RATIO ROUNDED =
004180             (WS-I-RANGE / WS-C-RANGE) * WS-C-OFFSET.
004190     COMPUTE LK-SUB-INDEX ROUNDED =
004200             WS-RATIO + BP-I-LOW (BP-IDX).
004210 200-EXIT.
004220     EXIT.
