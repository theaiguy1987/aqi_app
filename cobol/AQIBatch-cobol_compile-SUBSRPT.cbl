000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SUBSRPT.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 10/18/94.
000070 DATE-COMPILED. 10/18/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          LISTS THE ACTIVE ALERT SUBSCRIPTIONS ON SUBSFILE.
000140*          THE BATCH FILE CARRIES DATA RECORDS ONLY - THE
000150*          SOURCE SPREADSHEET'S HEADER ROW HAS NO COUNTERPART
000160*          HERE, SO EVERY RECORD READ IS A CANDIDATE.  ONLY
000170*          STATUS = "active" EXACTLY IS LISTED - A RECORD
000180*          MARKED "ACTIVE" OR "Active" IS NOT.  THE COMPARE IS
000190*          CASE-SENSITIVE ON PURPOSE - NO UPPER-CASING OF
000200*          SB-STATUS BEFORE THE TEST.
000210*
000220*          CHANGE LOG
000230*          ----------
000240*   10/18/94  DPK  ORIGINAL
000250*   01/19/99  DPK  Y2K REVIEW - SB-CREATED-AT ALREADY CARRIES A
000260*                  4-DIGIT YEAR (SEE SUBSREC COPYBOOK), NO CHANGE
000270*   02/25/02  TMS  TICKET AQ-1002 - A CALLER ASKED WHY A RECORD
000280*                  MARKED "ACTIVE" (UPPERCASE) WASN'T LISTED -
000290*                  CONFIRMED THE CASE-SENSITIVE COMPARE IS BY
000300*                  DESIGN, NOT A BUG.  ADDED THE REMARK ABOVE SO
000310*                  THE QUESTION STOPS COMING UP.
000320******************************************************************
000330
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-390.
000370 OBJECT-COMPUTER. IBM-390.
000380 SPECIAL-NAMES.
000390     C01 IS NEXT-PAGE.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT SYSOUT
000430     ASSIGN TO UT-S-SYSOUT
000440       ORGANIZATION IS SEQUENTIAL.
000450
000460     SELECT SUBSFILE
000470     ASSIGN TO UT-S-SUBSFILE
000480       ACCESS MODE IS SEQUENTIAL
000490       FILE STATUS IS IFCODE.
000500
000510     SELECT SUBSRPT-FILE
000520     ASSIGN TO UT-S-SUBSRPT
000530       ACCESS MODE IS SEQUENTIAL
000540       FILE STATUS IS OFCODE.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  SYSOUT
000590     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000610     RECORD CONTAINS 130 CHARACTERS
000620     BLOCK CONTAINS 0 RECORDS
000630     DATA RECORD IS SYSOUT-REC.
000640 01  SYSOUT-REC  PIC X(130).
000650
000660****** THE SUBSCRIPTION STORE - READ SEQUENTIALLY, DATA ONLY
000670 FD  SUBSFILE
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 180 CHARACTERS
000710     BLOCK CONTAINS 0 RECORDS
000720     DATA RECORD IS FD-SUBSFILE-REC.
000730 COPY SUBSREC.
000740
000750****** ACTIVE-SUBSCRIPTION REPORT - HEADER, DETAIL LINES,
000760****** TRAILER COUNT
000770 FD  SUBSRPT-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 132 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS FD-SUBSRPT-REC.
000830 01  FD-SUBSRPT-REC              PIC X(132).
000840
000850 WORKING-STORAGE SECTION.
000860 01  FILE-STATUS-CODES.
000870     05  IFCODE                  PIC X(2).
000880         88 CODE-READ     VALUE SPACES.
000890         88 NO-MORE-DATA  VALUE "10".
000900     05  OFCODE                  PIC X(2).
000910         88 CODE-WRITE    VALUE SPACES.
000920     05  FILLER                  PIC X(1).
000930
000940 01  WS-HEADER-LINE.
000950     05  FILLER                  PIC X(18) VALUE "SUB-ID".
000960     05  FILLER                  PIC X(6)  VALUE "METHOD".
000970     05  FILLER                  PIC X(51) VALUE "CONTACT".
000980     05  FILLER                  PIC X(41) VALUE "LOCATION".
000990     05  FILLER                  PIC X(16) VALUE "CREATED-AT".
001000
001010 01  WS-HEADER-LINE-ALPHA REDEFINES WS-HEADER-LINE.
001020     05  FILLER                  PIC X(132).
001030
001040 01  WS-DETAIL-LINE.
001050     05  DTL-SUB-ID              PIC X(18).
001060     05  FILLER                  PIC X(2) VALUE SPACES.
001070     05  DTL-METHOD              PIC X(5).
001080     05  FILLER                  PIC X(2) VALUE SPACES.
001090     05  DTL-CONTACT             PIC X(50).
001100     05  FILLER                  PIC X(2) VALUE SPACES.
001110     05  DTL-LOCATION            PIC X(40).
001120     05  FILLER                  PIC X(2) VALUE SPACES.
001130     05  DTL-CREATED-AT          PIC X(19).
001140
001150 01  WS-DETAIL-LINE-ALPHA REDEFINES WS-DETAIL-LINE.
001160     05  FILLER                  PIC X(140).
001170
001180 01  WS-TRAILER-LINE.
001190     05  FILLER                  PIC X(24)
001200         VALUE "ACTIVE SUBSCRIPTIONS = ".
001210     05  TR-ACTIVE-COUNT         PIC ZZZZ9.
001220     05  FILLER                  PIC X(10) VALUE SPACES.
001230     05  FILLER                  PIC X(16) VALUE "TOTAL ON FILE = ".
001240     05  TR-TOTAL-COUNT          PIC ZZZZ9.
001250     05  FILLER                  PIC X(73) VALUE SPACES.
001260
001270 01  WS-WORK-COUNTERS.
001280     05  WS-RECORDS-READ         PIC 9(4) COMP VALUE ZERO.
001290     05  WS-RECORDS-ACTIVE       PIC 9(4) COMP VALUE ZERO.
001300     05  FILLER                  PIC X(1).
001310
001320 01  WS-WORK-COUNTERS-ALPHA REDEFINES WS-WORK-COUNTERS.
001330     05  FILLER                  PIC X(05).
001340
001350 77  MORE-SUBSFILE-SW            PIC X(1) VALUE SPACE.
001360     88 NO-MORE-SUBSFILE-RECS        VALUE 'N'.
001370
001380 COPY ABNDREC.
001390
001400 PROCEDURE DIVISION.
001410     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001420     PERFORM 100-MAINLINE THRU 100-EXIT
001430             UNTIL NO-MORE-SUBSFILE-RECS.
001440     PERFORM 900-CLEANUP THRU 900-EXIT.
001450     MOVE ZERO TO RETURN-CODE.
001460     GOBACK.
001470
001480 000-HOUSEKEEPING.
001490     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001500     DISPLAY "******** BEGIN JOB SUBSRPT ********".
001510     OPEN INPUT SUBSFILE.
001520     OPEN OUTPUT SUBSRPT-FILE, SYSOUT.
001530
001540     WRITE FD-SUBSRPT-REC FROM WS-HEADER-LINE-ALPHA.
001550
001560     READ SUBSFILE INTO WS-SUBSCRIPTION-RECORD
001570         AT END
001580         MOVE 'N' TO MORE-SUBSFILE-SW
001590     END-READ.
001600 000-EXIT.
001610     EXIT.
001620
001630 100-MAINLINE.
001640     MOVE "100-MAINLINE" TO PARA-NAME.
001650     ADD +1 TO WS-RECORDS-READ.
001660
001670     IF SB-STATUS = "active  "
001680         ADD +1 TO WS-RECORDS-ACTIVE
001690         PERFORM 200-WRITE-DETAIL THRU 200-EXIT.
001700
001710     READ SUBSFILE INTO WS-SUBSCRIPTION-RECORD
001720         AT END
001730         MOVE 'N' TO MORE-SUBSFILE-SW
001740     END-READ.
001750 100-EXIT.
001760     EXIT.
001770
001780 200-WRITE-DETAIL.
001790     MOVE "200-WRITE-DETAIL" TO PARA-NAME.
001800     MOVE SB-SUB-ID     TO DTL-SUB-ID.
001810     MOVE SB-METHOD     TO DTL-METHOD.
001820     MOVE SB-CONTACT    TO DTL-CONTACT.
001830     MOVE SB-LOCATION   TO DTL-LOCATION.
001840     MOVE SB-CREATED-AT TO DTL-CREATED-AT.
001850     WRITE FD-SUBSRPT-REC FROM WS-DETAIL-LINE.
001860 200-EXIT.
001870     EXIT.
001880
001890 700-CLOSE-FILES.
001900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
001910     CLOSE SUBSFILE, SUBSRPT-FILE, SYSOUT.
001920 700-EXIT.
001930     EXIT.
001940
001950 900-CLEANUP.
001960     MOVE "900-CLEANUP" TO PARA-NAME.
001970     MOVE WS-RECORDS-ACTIVE TO TR-ACTIVE-COUNT.
001980     MOVE WS-RECORDS-READ   TO TR-TOTAL-COUNT.
001990     WRITE FD-SUBSRPT-REC FROM WS-TRAILER-LINE.
002000
002010     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002020
002030     DISPLAY "** SUBSCRIPTIONS ON FILE **".
002040     DISPLAY WS-RECORDS-READ.
002050     DISPLAY "** SUBSCRIPTIONS ACTIVE **".
002060     DISPLAY WS-RECORDS-ACTIVE.
002070     DISPLAY "******** NORMAL END OF JOB SUBSRPT ********".
002080 900-EXIT.
002090     EXIT.
002100
002110 1000-ABEND-RTN.
002120     WRITE SYSOUT-REC FROM ABEND-REC.
002130     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002140     DISPLAY "*** ABNORMAL END OF JOB-SUBSRPT ***" UPON CONSOLE.
002150     DIVIDE ZERO-VAL INTO ONE-VAL.
