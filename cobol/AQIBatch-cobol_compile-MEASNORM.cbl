000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  MEASNORM.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 08/09/94.
000070 DATE-COMPILED. 08/09/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          NORMALIZES ONE STATION'S RAW MEASUREMENTS INTO THE
000140*          SIX-SLOT POLLUTANT-READING FORMAT AQICALC EXPECTS.
000150*          THE CONTROL CARD SUPPLIES THE LOCATION-ID FOR THE
000160*          RUN (THE FEED ITSELF CARRIES NO STATION KEY).  EACH
000170*          MEASUREM LINE IS MAPPED TO ONE OF THE SIX FIXED
000180*          SLOTS BY EXTERNAL PARAMETER NAME; AN UNRECOGNIZED
000190*          PARAMETER IS SKIPPED; A RECOGNIZED PARAMETER SEEN
000200*          TWICE OVERWRITES THE EARLIER SLOT VALUE - THE FEED
000210*          IS NOT DEDUPED UPSTREAM.  ONE POLLUTIN RECORD IS
000220*          WRITTEN AT END OF RUN.
000230*
000240*          CHANGE LOG
000250*          ----------
000260*   08/09/94  DPK  ORIGINAL
000270*   08/22/94  DPK  ADDED "pm2.5"/"ozone" AS ALTERNATE SPELLINGS
000280*                  AFTER THE VENDOR FEED CHANGED ITS PARAMETER
000290*                  NAMES MID-MONTH
000300*   01/19/99  DPK  Y2K REVIEW - NO DATE FIELDS PROCESSED HERE,
000310*                  NO CHANGE REQUIRED
000320*   06/14/00  RSAY REVIEWED CO CONVERSION FACTOR (1.145) AGAINST
000330*                  THE MONITORING VENDOR SPEC SHEET - NO CHANGE
000340*   09/19/02  TMS  TICKET AQ-1055 - "PPB" TEST WAS EXACT-EQUAL,
000350*                  MISSED UNITS LIKE "PPB-VOL".  CHANGED TO A
000360*                  CONTAINS TEST IN 250-CONVERT-UNITS.
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS NEXT-PAGE.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SYSOUT
000480     ASSIGN TO UT-S-SYSOUT
000490       ORGANIZATION IS SEQUENTIAL.
000500
000510     SELECT CTLCARD-FILE
000520     ASSIGN TO UT-S-CTLCARD
000530       ACCESS MODE IS SEQUENTIAL
000540       FILE STATUS IS CFCODE.
000550
000560     SELECT MEASUREM-FILE
000570     ASSIGN TO UT-S-MEASUREM
000580       ACCESS MODE IS SEQUENTIAL
000590       FILE STATUS IS IFCODE.
000600
000610     SELECT POLLUTIN-FILE
000620     ASSIGN TO UT-S-POLLUTIN
000630       ACCESS MODE IS SEQUENTIAL
000640       FILE STATUS IS OFCODE.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  SYSOUT
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 130 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS SYSOUT-REC.
000740 01  SYSOUT-REC  PIC X(130).
000750
000760****** ONE CARD - THE LOCATION-ID THIS RUN'S READINGS BELONG TO
000770 FD  CTLCARD-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 80 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS FD-CTLCARD-REC.
000830 01  FD-CTLCARD-REC.
000840     05  CC-LOCATION-ID           PIC 9(4).
000850     05  FILLER                   PIC X(76).
000860
000870****** RAW MEASUREMENT LINES FOR ONE STATION, ANY ORDER, ANY
000880****** MIX OF PARAMETERS, DUPLICATES ALLOWED
000890 FD  MEASUREM-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 40 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS FD-MEASUREM-REC.
000950 01  FD-MEASUREM-REC.
000960     05  RAW-PARAMETER            PIC X(10).
000970     05  RAW-VALUE                PIC S9(5)V9(4).
000980     05  RAW-UNIT                 PIC X(10).
000990     05  FILLER                   PIC X(11).
001000
001010****** ONE COMBINED OBSERVATION, WRITTEN ONCE AT END OF RUN
001020 FD  POLLUTIN-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 70 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS FD-POLLUTIN-REC.
001080 COPY POLREAD.
001090
001100 WORKING-STORAGE SECTION.
001110 01  FILE-STATUS-CODES.
001120     05  CFCODE                  PIC X(2).
001130         88 CODE-READ     VALUE SPACES.
001140         88 NO-MORE-CTLCARD  VALUE "10".
001150     05  IFCODE                  PIC X(2).
001160         88 CODE-READ2    VALUE SPACES.
001170         88 NO-MORE-DATA  VALUE "10".
001180     05  OFCODE                  PIC X(2).
001190         88 CODE-WRITE    VALUE SPACES.
001200     05  FILLER                  PIC X(1).
001210
001220****** EXTERNAL PARAMETER NAME TO INTERNAL POLLUTANT SLOT -
001230****** FIRST-MATCH WINS, TABLE ORDER DOES NOT MATTER HERE SINCE
001240****** EACH PARAMETER NAME IS DISTINCT
001250 01  WS-PARAM-MAP-VALUES.
001260     05  PMV-01.
001270         10  FILLER          PIC X(10) VALUE "PM25      ".
001280         10  FILLER          PIC X(5)  VALUE "PM25 ".
001290         10  FILLER          PIC 9(1)  VALUE 1.
001300     05  PMV-02.
001310         10  FILLER          PIC X(10) VALUE "PM2.5     ".
001320         10  FILLER          PIC X(5)  VALUE "PM25 ".
001330         10  FILLER          PIC 9(1)  VALUE 1.
001340     05  PMV-03.
001350         10  FILLER          PIC X(10) VALUE "PM10      ".
001360         10  FILLER          PIC X(5)  VALUE "PM10 ".
001370         10  FILLER          PIC 9(1)  VALUE 2.
001380     05  PMV-04.
001390         10  FILLER          PIC X(10) VALUE "CO        ".
001400         10  FILLER          PIC X(5)  VALUE "CO   ".
001410         10  FILLER          PIC 9(1)  VALUE 3.
001420     05  PMV-05.
001430         10  FILLER          PIC X(10) VALUE "NO2       ".
001440         10  FILLER          PIC X(5)  VALUE "NO2  ".
001450         10  FILLER          PIC 9(1)  VALUE 4.
001460     05  PMV-06.
001470         10  FILLER          PIC X(10) VALUE "SO2       ".
001480         10  FILLER          PIC X(5)  VALUE "SO2  ".
001490         10  FILLER          PIC 9(1)  VALUE 5.
001500     05  PMV-07.
001510         10  FILLER          PIC X(10) VALUE "O3        ".
001520         10  FILLER          PIC X(5)  VALUE "O3   ".
001530         10  FILLER          PIC 9(1)  VALUE 6.
001540     05  PMV-08.
001550         10  FILLER          PIC X(10) VALUE "OZONE     ".
001560         10  FILLER          PIC X(5)  VALUE "O3   ".
001570         10  FILLER          PIC 9(1)  VALUE 6.
001580
001590 01  WS-PARAM-MAP-TABLE REDEFINES WS-PARAM-MAP-VALUES.
001600     05  PM-ENTRY OCCURS 8 TIMES INDEXED BY PM-IDX.
001610         10  PM-RAW-PARAMETER    PIC X(10).
001620         10  PM-POLLUTANT-CODE   PIC X(5).
001630         10  PM-SLOT-NUM         PIC 9(1).
001640
001650 01  WS-UPPER-PARAMETER           PIC X(10).
001660 01  WS-UPPER-UNIT                PIC X(10).
001670
001680 01  WS-WORK-FIELDS.
001690     05  WS-CONV-VALUE            PIC S9(5)V9(4) COMP-3.
001700     05  WS-CONTAINS-COUNT        PIC 9(4) COMP.
001710     05  WS-MATCHED-SLOT          PIC 9(1) COMP.
001720     05  FILLER                   PIC X(1).
001730
001740 01  WS-WORK-FIELDS-ALPHA REDEFINES WS-WORK-FIELDS.
001750     05  FILLER                  PIC X(10).
001760
001770 01  WS-TRAILER-COUNTERS.
001780     05  WS-RECORDS-READ         PIC S9(7) COMP.
001790     05  WS-RECORDS-MAPPED       PIC S9(7) COMP.
001800     05  WS-RECORDS-SKIPPED      PIC S9(7) COMP.
001810     05  FILLER                  PIC X(1).
001820
001830 01  WS-TRAILER-COUNTERS-ALPHA REDEFINES WS-TRAILER-COUNTERS.
001840     05  FILLER                  PIC X(13).
001850
001860 01  WS-TRAILER-LINE.
001870     05  FILLER                  PIC X(20)
001880         VALUE "MEASNORM TRAILER -- ".
001890     05  FILLER                  PIC X(11) VALUE "READ      =".
001900     05  WS-TR-READ-O            PIC ZZZZ,ZZ9.
001910     05  FILLER                  PIC X(11) VALUE " MAPPED   =".
001920     05  WS-TR-MAP-O             PIC ZZZZ,ZZ9.
001930     05  FILLER                  PIC X(11) VALUE " SKIPPED  =".
001940     05  WS-TR-SKIP-O            PIC ZZZZ,ZZ9.
001950     05  FILLER                  PIC X(60) VALUE SPACES.
001960
001970 77  MORE-MEASUREM-SW            PIC X(1) VALUE SPACE.
001980     88 NO-MORE-MEASUREM-RECS        VALUE 'N'.
001990
002000 COPY ABNDREC.
002010
002020 PROCEDURE DIVISION.
002030     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002040     PERFORM 100-MAINLINE THRU 100-EXIT
002050             UNTIL NO-MORE-MEASUREM-RECS.
002060     PERFORM 400-WRITE-RESULT THRU 400-EXIT.
002070     PERFORM 900-CLEANUP THRU 900-EXIT.
002080     MOVE ZERO TO RETURN-CODE.
002090     GOBACK.
002100
002110 000-HOUSEKEEPING.
002120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002130     DISPLAY "******** BEGIN JOB MEASNORM ********".
002140     OPEN INPUT CTLCARD-FILE, MEASUREM-FILE.
002150     OPEN OUTPUT POLLUTIN-FILE, SYSOUT.
002160
002170     INITIALIZE WS-TRAILER-COUNTERS.
002180     INITIALIZE WS-POLLUTANT-READING.
002190
002200     READ CTLCARD-FILE
002210         AT END
002220             MOVE "** MISSING CONTROL CARD" TO ABEND-REASON
002230             GO TO 1000-ABEND-RTN
002240     END-READ.
002250     MOVE CC-LOCATION-ID TO PR-LOCATION-ID.
002260
002270     PERFORM 010-CLEAR-ONE-SLOT THRU 010-EXIT
002280             VARYING PR-IDX FROM 1 BY 1 UNTIL PR-IDX > 6.
002290
002300     READ MEASUREM-FILE
002310         AT END
002320         MOVE 'N' TO MORE-MEASUREM-SW
002330     END-READ.
002340 000-EXIT.
002350     EXIT.
002360
002370 010-CLEAR-ONE-SLOT.
002380     MOVE "N" TO PR-PRESENT-FLAG (PR-IDX).
002390     MOVE ZERO TO PR-CONCENTRATION (PR-IDX).
002400 010-EXIT.
002410     EXIT.
002420
002430 100-MAINLINE.
002440     MOVE "100-MAINLINE" TO PARA-NAME.
002450     ADD +1 TO WS-RECORDS-READ.
002460
002470     MOVE ZERO TO WS-MATCHED-SLOT.
002480     PERFORM 200-MAP-PARAMETER THRU 200-EXIT.
002490
002500     IF WS-MATCHED-SLOT = ZERO
002510         ADD +1 TO WS-RECORDS-SKIPPED
002520     ELSE
002530         PERFORM 250-CONVERT-UNITS THRU 250-EXIT
002540         SET PR-IDX TO WS-MATCHED-SLOT
002550         MOVE "Y" TO PR-PRESENT-FLAG (PR-IDX)
002560         MOVE WS-CONV-VALUE TO PR-CONCENTRATION (PR-IDX)
002570         ADD +1 TO WS-RECORDS-MAPPED.
002580
002590     READ MEASUREM-FILE
002600         AT END
002610         MOVE 'N' TO MORE-MEASUREM-SW
002620     END-READ.
002630 100-EXIT.
002640     EXIT.
002650
002660 200-MAP-PARAMETER.
002670     MOVE "200-MAP-PARAMETER" TO PARA-NAME.
002680     MOVE RAW-PARAMETER TO WS-UPPER-PARAMETER.
002690     INSPECT WS-UPPER-PARAMETER CONVERTING
002700             "abcdefghijklmnopqrstuvwxyz" TO
002710             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002720
002730     SET PM-IDX TO 1.
002740     SEARCH PM-ENTRY
002750         AT END
002760             CONTINUE
002770         WHEN PM-RAW-PARAMETER (PM-IDX) = WS-UPPER-PARAMETER
002780             SET WS-MATCHED-SLOT TO PM-SLOT-NUM (PM-IDX)
002790     END-SEARCH.
002800 200-EXIT.
002810     EXIT.
002820
002830****** O3 REPORTED IN PPB CONVERTS TO PPM BY DIVIDING BY 1000.
002840****** CO REPORTED IN MG/M3 CONVERTS TO PPM BY DIVIDING BY 1.145.
002850****** EVERYTHING ELSE PASSES THROUGH UNCHANGED
002860 250-CONVERT-UNITS.
002870     MOVE "250-CONVERT-UNITS" TO PARA-NAME.
002880     MOVE RAW-UNIT TO WS-UPPER-UNIT.
002890     INSPECT WS-UPPER-UNIT CONVERTING
002900             "abcdefghijklmnopqrstuvwxyz" TO
002910             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002920     MOVE RAW-VALUE TO WS-CONV-VALUE.
002930
002940     IF WS-MATCHED-SLOT = 6
002950         MOVE ZERO TO WS-CONTAINS-COUNT
002960         INSPECT WS-UPPER-UNIT TALLYING WS-CONTAINS-COUNT
002970                 FOR ALL "PPB"
002980         IF WS-CONTAINS-COUNT > 0
002990             COMPUTE WS-CONV-VALUE ROUNDED = RAW-VALUE / 1000
003000         END-IF
003010     END-IF.
003020
003030     IF WS-MATCHED-SLOT = 3
003040         MOVE ZERO TO WS-CONTAINS-COUNT
003050         INSPECT WS-UPPER-UNIT TALLYING WS-CONTAINS-COUNT
003060                 FOR ALL "MG"
003070         IF WS-CONTAINS-COUNT > 0
003080             COMPUTE WS-CONV-VALUE ROUNDED = RAW-VALUE / 1.145
003090         END-IF
003100     END-IF.
003110 250-EXIT.
003120     EXIT.
003130
003140 400-WRITE-RESULT.
003150     MOVE "400-WRITE-RESULT" TO PARA-NAME.
003160     WRITE FD-POLLUTIN-REC FROM WS-POLLUTANT-READING.
003170 400-EXIT.
003180     EXIT.
003190
003200 700-CLOSE-FILES.
003210     MOVE "700-CLOSE-FILES" TO PARA-NAME.
003220     CLOSE CTLCARD-FILE, MEASUREM-FILE, POLLUTIN-FILE, SYSOUT.
003230 700-EXIT.
003240     EXIT.
003250
003260 900-CLEANUP.
003270     MOVE "900-CLEANUP" TO PARA-NAME.
003280     MOVE WS-RECORDS-READ    TO WS-TR-READ-O.
003290     MOVE WS-RECORDS-MAPPED  TO WS-TR-MAP-O.
003300     MOVE WS-RECORDS-SKIPPED TO WS-TR-SKIP-O.
003310     WRITE SYSOUT-REC FROM WS-TRAILER-LINE.
003320
003330     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003340
003350     DISPLAY "** RECORDS READ **".
003360     DISPLAY WS-RECORDS-READ.
003370     DISPLAY "** RECORDS MAPPED **".
003380     DISPLAY WS-RECORDS-MAPPED.
003390     DISPLAY "** RECORDS SKIPPED (UNKNOWN PARAMETER) **".
003400     DISPLAY WS-RECORDS-SKIPPED.
003410     DISPLAY "******** NORMAL END OF JOB MEASNORM ********".
003420 900-EXIT.
003430     EXIT.
003440
003450 1000-ABEND-RTN.
003460     WRITE SYSOUT-REC FROM ABEND-REC.
003470     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003480     DISPLAY "*** ABNORMAL END OF JOB-MEASNORM ***" UPON CONSOLE.
003490     DIVIDE ZERO-VAL INTO ONE-VAL.
