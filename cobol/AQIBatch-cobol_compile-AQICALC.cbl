000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  AQICALC.
000040 AUTHOR. D. KHANNA.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/15/94.
000070 DATE-COMPILED. 04/15/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          MAIN LINE FOR THE AQI RULE ENGINE.  READS ONE
000140*          POLLUTANT-READING PER OBSERVATION FROM POLLUTIN,
000150*          CALLS BRKPSRCH ONCE FOR EACH PRESENT POLLUTANT SLOT
000160*          TO GET A SUB-INDEX, TAKES THE OVERALL AQI AS THE
000170*          MAXIMUM OF THE SUB-INDICES, CLASSIFIES THE RESULT
000180*          AND WRITES ONE AQIRESLT RECORD PER OBSERVATION.
000190*
000200*          AN OBSERVATION CARRYING NO PRESENT POLLUTANTS IS A
000210*          VALIDATION REJECT - NO RESULT RECORD IS WRITTEN, THE
000220*          REJECT COUNT IS BUMPED, AND PROCESSING CONTINUES.
000230*          THE SOURCE VENDOR FEED FAKES A DATA POINT IN THIS
000240*          CASE - WE DO NOT.  SEE MEMO FROM D.KHANNA 04/94.
000250*
000260*          CHANGE LOG
000270*          ----------
000280*   04/15/94  DPK  ORIGINAL
000290*   05/03/94  DPK  ADDED NO2/SO2 TO THE DISPLAY-CODE TABLE TO
000300*                  MATCH THE BRKPSRCH CHANGE OF 05/02/94
000310*   07/01/94  DPK  ADDED O3, WIRED UP THE 6TH SLOT
000320*   11/07/94  RSAY REVIEWED CATEGORY/COLOR/MESSAGE TABLES AGAINST
000330*                  THE MONITORING VENDOR SPEC SHEET - NO CHANGE
000340*   02/09/98  DPK  WS-MAX-SUB-INDEX WIDENED - SEE BRKPSRCH LOG
000350*   01/19/99  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS
000360*                  OF ITS OWN, NO CHANGE REQUIRED
000370*   03/22/01  TMS  TICKET AQ-0934 - EMPTY OBSERVATIONS WERE
000380*                  BEING WRITTEN TO AQIRESLT WITH AQI ZERO.
000390*                  ADDED THE REJECT PATH IN 100-MAINLINE.
000400*   08/14/03  TMS  TICKET AQ-1188 - COMPANION CHANGE TO BRKPSRCH,
000410*                  NO CODE CHANGE HERE
000420******************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480 SPECIAL-NAMES.
000490     C01 IS NEXT-PAGE.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT SYSOUT
000530     ASSIGN TO UT-S-SYSOUT
000540       ORGANIZATION IS SEQUENTIAL.
000550
000560     SELECT POLLUTIN-FILE
000570     ASSIGN TO UT-S-POLLUTIN
000580       ACCESS MODE IS SEQUENTIAL
000590       FILE STATUS IS IFCODE.
000600
000610     SELECT AQIRESLT-FILE
000620     ASSIGN TO UT-S-AQIRSLT
000630       ACCESS MODE IS SEQUENTIAL
000640       FILE STATUS IS OFCODE.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  SYSOUT
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 130 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS SYSOUT-REC.
000740 01  SYSOUT-REC  PIC X(130).
000750
000760****** ONE OBSERVATION PER LINE - UP TO 6 POLLUTANT SLOTS IN THE
000770****** FIXED ORDER PM25,PM10,CO,NO2,SO2,O3.  BUILT BY MEASNORM.
000780 FD  POLLUTIN-FILE
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 70 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS FD-POLLUTIN-REC.
000840 COPY POLREAD.
000850
000860****** ONE COMPUTED RESULT PER OBSERVATION, WRITTEN HERE
000870 FD  AQIRESLT-FILE
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 250 CHARACTERS
000910     BLOCK CONTAINS 0 RECORDS
000920     DATA RECORD IS FD-AQIRESLT-REC.
000930 COPY AQIRSLT.
000940
000950 WORKING-STORAGE SECTION.
000960 01  FILE-STATUS-CODES.
000970     05  IFCODE                  PIC X(2).
000980         88 CODE-READ     VALUE SPACES.
000990         88 NO-MORE-DATA  VALUE "10".
001000     05  OFCODE                  PIC X(2).
001010         88 CODE-WRITE    VALUE SPACES.
001020     05  FILLER                  PIC X(1).
001030
001040 01  WS-CATEGORY-TABLE-VALUES.
001050     05  CTV-01.
001060         10  FILLER          PIC 9(3) VALUE 050.
001070         10  FILLER          PIC X(37)
001080             VALUE "Good".
001090         10  FILLER          PIC X(7) VALUE "#00e400".
001100     05  CTV-02.
001110         10  FILLER          PIC 9(3) VALUE 100.
001120         10  FILLER          PIC X(37)
001130             VALUE "Moderate".
001140         10  FILLER          PIC X(7) VALUE "#ffff00".
001150     05  CTV-03.
001160         10  FILLER          PIC 9(3) VALUE 150.
001170         10  FILLER          PIC X(37)
001180             VALUE "Unhealthy for Sensitive Groups".
001190         10  FILLER          PIC X(7) VALUE "#ff7e00".
001200     05  CTV-04.
001210         10  FILLER          PIC 9(3) VALUE 200.
001220         10  FILLER          PIC X(37)
001230             VALUE "Unhealthy".
001240         10  FILLER          PIC X(7) VALUE "#ff0000".
001250     05  CTV-05.
001260         10  FILLER          PIC 9(3) VALUE 300.
001270         10  FILLER          PIC X(37)
001280             VALUE "Very Unhealthy".
001290         10  FILLER          PIC X(7) VALUE "#8f3f97".
001300     05  CTV-06.
001310         10  FILLER          PIC 9(3) VALUE 999.
001320         10  FILLER          PIC X(37)
001330             VALUE "Hazardous".
001340         10  FILLER          PIC X(7) VALUE "#7e0023".
001350
001360 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-TABLE-VALUES.
001370     05  CT-ROW OCCURS 6 TIMES INDEXED BY CT-IDX.
001380         10  CT-UPPER-BOUND      PIC 9(3).
001390         10  CT-CATEGORY-TEXT    PIC X(37).
001400         10  CT-COLOR            PIC X(7).
001410
001420 01  WS-HEALTH-MSG-01            PIC X(160)
001430     VALUE "Air quality is satisfactory, and air pollution poses li
001440-    "ttle or no risk.".
001450 01  WS-HEALTH-MSG-02            PIC X(160)
001460     VALUE "Air quality is acceptable. However, there may be a risk
001470-    " for some people, particularly those who are unusually sensi
001480-    "tive to air pollution.".
001490 01  WS-HEALTH-MSG-03            PIC X(160)
001500     VALUE "Members of sensitive groups may experience health effe
001510-    "cts. The general public is less likely to be affected.".
001520 01  WS-HEALTH-MSG-04            PIC X(160)
001530     VALUE "Some members of the general public may experience heal
001540-    "th effects; members of sensitive groups may experience more
001550-    "serious health effects.".
001560 01  WS-HEALTH-MSG-05            PIC X(160)
001570     VALUE "Health alert: The risk of health effects is increased
001580-    "for everyone.".
001590 01  WS-HEALTH-MSG-06            PIC X(160)
001600     VALUE "Health warning of emergency conditions: everyone is mor
001610-    "e likely to be affected.".
001620
001630 01  WS-LINKAGE-FIELDS.
001640     05  WS-CALL-POLLUTANT-CODE  PIC X(5).
001650     05  WS-CALL-CONCENTRATION   PIC S9(5)V9(4).
001660     05  WS-CALL-SUB-INDEX       PIC 9(3).
001670     05  FILLER                  PIC X(1).
001680
001690 01  WS-WORK-FIELDS.
001700     05  WS-MAX-SUB-INDEX        PIC 9(3) COMP.
001710     05  WS-DOMINANT-POLLUTANT   PIC X(5).
001720     05  WS-PRESENT-COUNT        PIC 9(2) COMP.
001730     05  FILLER                  PIC X(1).
001740
001750 01  WS-WORK-FIELDS-ALPHA REDEFINES WS-WORK-FIELDS.
001760     05  FILLER                  PIC X(10).
001770
001780 01  WS-TRAILER-COUNTERS.
001790     05  WS-RECORDS-READ         PIC S9(7) COMP.
001800     05  WS-RECORDS-PROCESSED    PIC S9(7) COMP.
001810     05  WS-RECORDS-REJECTED     PIC S9(7) COMP.
001820     05  FILLER                  PIC X(1).
001830
001840 01  WS-TRAILER-COUNTERS-ALPHA REDEFINES WS-TRAILER-COUNTERS.
001850     05  FILLER                  PIC X(13).
001860
001870 01  WS-TRAILER-LINE.
001880     05  FILLER                  PIC X(20)
001890         VALUE "AQICALC TRAILER --  ".
001900     05  FILLER                  PIC X(11) VALUE "READ      =".
001910     05  WS-TR-READ-O            PIC ZZZZ,ZZ9.
001920     05  FILLER                  PIC X(11) VALUE " PROCESSED=".
001930     05  WS-TR-PROC-O            PIC ZZZZ,ZZ9.
001940     05  FILLER                  PIC X(11) VALUE " REJECTED =".
001950     05  WS-TR-REJ-O             PIC ZZZZ,ZZ9.
001960     05  FILLER                  PIC X(60) VALUE SPACES.
001970
001980 77  MORE-POLLUTIN-SW            PIC X(1) VALUE SPACE.
001990     88 NO-MORE-POLLUTIN-RECS        VALUE 'N'.
002000
002010 COPY ABNDREC.
002020
002030 PROCEDURE DIVISION.
002040     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002050     PERFORM 100-MAINLINE THRU 100-EXIT
002060             UNTIL NO-MORE-POLLUTIN-RECS.
002070     PERFORM 900-CLEANUP THRU 900-EXIT.
002080     MOVE ZERO TO RETURN-CODE.
002090     GOBACK.
002100
002110 000-HOUSEKEEPING.
002120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002130     DISPLAY "******** BEGIN JOB AQICALC ********".
002140     OPEN INPUT POLLUTIN-FILE.
002150     OPEN OUTPUT AQIRESLT-FILE, SYSOUT.
002160
002170     INITIALIZE WS-TRAILER-COUNTERS.
002180
002190     READ POLLUTIN-FILE INTO WS-POLLUTANT-READING
002200         AT END
002210         MOVE 'N' TO MORE-POLLUTIN-SW
002220     END-READ.
002230 000-EXIT.
002240     EXIT.
002250
002260 100-MAINLINE.
002270     MOVE "100-MAINLINE" TO PARA-NAME.
002280     ADD +1 TO WS-RECORDS-READ.
002290     PERFORM 200-CALC-SUB-INDICES THRU 200-EXIT.
002300
002310     IF WS-PRESENT-COUNT = ZERO
002320         ADD +1 TO WS-RECORDS-REJECTED
002330     ELSE
002340         PERFORM 300-CLASSIFY-RESULT THRU 300-EXIT
002350         PERFORM 400-WRITE-RESULT THRU 400-EXIT
002360         ADD +1 TO WS-RECORDS-PROCESSED.
002370
002380     READ POLLUTIN-FILE INTO WS-POLLUTANT-READING
002390         AT END
002400         MOVE 'N' TO MORE-POLLUTIN-SW
002410     END-READ.
002420 100-EXIT.
002430     EXIT.
002440
002450 200-CALC-SUB-INDICES.
002460     MOVE "200-CALC-SUB-INDICES" TO PARA-NAME.
002470     MOVE ZERO TO WS-MAX-SUB-INDEX, WS-PRESENT-COUNT.
002480     MOVE SPACES TO WS-DOMINANT-POLLUTANT.
002490     INITIALIZE WS-AQI-RESULT.
002500
002510     MOVE PR-LOCATION-ID TO AR-LOCATION-ID.
002520
002530     PERFORM 210-CALC-ONE-INDEX THRU 210-EXIT
002540             VARYING PR-IDX FROM 1 BY 1
002550             UNTIL PR-IDX > 6.
002560 200-EXIT.
002570     EXIT.
002580
002590 210-CALC-ONE-INDEX.
002600     MOVE "N" TO AR-IND-PRESENT-FLAG (PR-IDX).
002610     MOVE ZERO TO AR-IND-AQI-VALUE (PR-IDX).
002620
002630     IF PR-VALUE-PRESENT (PR-IDX)
002640         ADD +1 TO WS-PRESENT-COUNT
002650         MOVE PC-POLLUTANT-CODE (PR-IDX)
002660                             TO WS-CALL-POLLUTANT-CODE
002670         MOVE PR-CONCENTRATION (PR-IDX)
002680                             TO WS-CALL-CONCENTRATION
002690         CALL 'BRKPSRCH' USING WS-CALL-POLLUTANT-CODE,
002700                               WS-CALL-CONCENTRATION,
002710                               WS-CALL-SUB-INDEX
002720
002730         MOVE "Y" TO AR-IND-PRESENT-FLAG (PR-IDX)
002740         MOVE WS-CALL-SUB-INDEX TO AR-IND-AQI-VALUE (PR-IDX)
002750
002760         IF WS-CALL-SUB-INDEX > WS-MAX-SUB-INDEX
002770             MOVE WS-CALL-SUB-INDEX TO WS-MAX-SUB-INDEX
002780             MOVE PC-POLLUTANT-CODE (PR-IDX)
002790                             TO WS-DOMINANT-POLLUTANT
002800         END-IF
002810     END-IF.
002820 210-EXIT.
002830     EXIT.
002840
002850 300-CLASSIFY-RESULT.
002860     MOVE "300-CLASSIFY-RESULT" TO PARA-NAME.
002870     MOVE WS-MAX-SUB-INDEX TO AR-OVERALL-AQI.
002880
002890*  PICK UP THE DISPLAY CODE (PM2.5, NOT PM25) FOR THE DOMINANT
002900*  POLLUTANT - THE SLOT-CODE AND DISPLAY-CODE TABLES ARE IN
002910*  PARALLEL ORDER, SEE POLREAD COPYBOOK.
002920     SET PC-IDX TO 1.
002930     SEARCH PC-ENTRY
002940         AT END
002950             MOVE WS-DOMINANT-POLLUTANT TO AR-DOMINANT-POLLUTANT
002960         WHEN PC-POLLUTANT-CODE (PC-IDX) = WS-DOMINANT-POLLUTANT
002970             MOVE PD-DISPLAY-CODE (PC-IDX) TO AR-DOMINANT-POLLUTANT
002980     END-SEARCH.
002990
003000     SET CT-IDX TO 1.
003010     SEARCH CT-ROW
003020         AT END
003030             MOVE CT-CATEGORY-TEXT (6) TO AR-CATEGORY
003040             MOVE CT-COLOR (6)         TO AR-COLOR
003050             MOVE WS-HEALTH-MSG-06     TO AR-HEALTH-MESSAGE
003060         WHEN WS-MAX-SUB-INDEX <= CT-UPPER-BOUND (CT-IDX)
003070             MOVE CT-CATEGORY-TEXT (CT-IDX) TO AR-CATEGORY
003080             MOVE CT-COLOR (CT-IDX)         TO AR-COLOR
003090             PERFORM 350-SET-HEALTH-MSG THRU 350-EXIT
003100     END-SEARCH.
003110 300-EXIT.
003120     EXIT.
003130
003140 350-SET-HEALTH-MSG.
003150     MOVE "350-SET-HEALTH-MSG" TO PARA-NAME.
003160     EVALUATE CT-IDX
003170         WHEN 1  MOVE WS-HEALTH-MSG-01 TO AR-HEALTH-MESSAGE
003180         WHEN 2  MOVE WS-HEALTH-MSG-02 TO AR-HEALTH-MESSAGE
003190         WHEN 3  MOVE WS-HEALTH-MSG-03 TO AR-HEALTH-MESSAGE
003200         WHEN 4  MOVE WS-HEALTH-MSG-04 TO AR-HEALTH-MESSAGE
003210         WHEN 5  MOVE WS-HEALTH-MSG-05 TO AR-HEALTH-MESSAGE
003220         WHEN OTHER MOVE WS-HEALTH-MSG-06 TO AR-HEALTH-MESSAGE
003230     END-EVALUATE.
003240 350-EXIT.
003250     EXIT.
003260
003270 400-WRITE-RESULT.
003280     MOVE "400-WRITE-RESULT" TO PARA-NAME.
003290     WRITE FD-AQIRESLT-REC FROM WS-AQI-RESULT-ALPHA.
003300 400-EXIT.
003310     EXIT.
003320
003330 700-CLOSE-FILES.
003340     MOVE "700-CLOSE-FILES" TO PARA-NAME.
003350     CLOSE POLLUTIN-FILE, AQIRESLT-FILE, SYSOUT.
003360 700-EXIT.
003370     EXIT.
003380
003390 900-CLEANUP.
003400     MOVE "900-CLEANUP" TO PARA-NAME.
003410     MOVE WS-RECORDS-READ      TO WS-TR-READ-O.
003420     MOVE WS-RECORDS-PROCESSED TO WS-TR-PROC-O.
003430     MOVE WS-RECORDS-REJECTED  TO WS-TR-REJ-O.
003440     WRITE SYSOUT-REC FROM WS-TRAILER-LINE.
003450
003460     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003470
003480     DISPLAY "** RECORDS READ **".
003490     DISPLAY WS-RECORDS-READ.
003500     DISPLAY "** RECORDS PROCESSED **".
003510     DISPLAY WS-RECORDS-PROCESSED.
003520     DISPLAY "** RECORDS REJECTED (NO POLLUTANTS) **".
003530     DISPLAY WS-RECORDS-REJECTED.
003540     DISPLAY "******** NORMAL END OF JOB AQICALC ********".
003550 900-EXIT.
003560     EXIT.
003570
003580 1000-ABEND-RTN.
003590     WRITE SYSOUT-REC FROM ABEND-REC.
003600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003610     DISPLAY "*** ABNORMAL END OF JOB-AQICALC ***" UPON CONSOLE.
003620     DIVIDE ZERO-VAL INTO ONE-VAL.
